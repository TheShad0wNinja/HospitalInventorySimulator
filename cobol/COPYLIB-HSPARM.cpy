000100*================================================================*
000200* COPYBOOK:        HSPARM
000300* DESCRIPTION:      BATCH-RUN PARAMETER CARD FOR THE HOSPITAL
000400*                   SUPPLY INVENTORY REVIEW SIMULATION (HSSIM).
000500*                   ONE RECORD PER BATCH SUBMISSION - HOW MANY
000600*                   DAYS TO SIMULATE AND HOW MANY INDEPENDENT
000700*                   RUNS TO CARRY THROUGH THE BATCH.
000800*
000900* MAINTENANCE LOG
001000* DATE      INIT  REQUEST    DESCRIPTION
001100* --------- ----  ---------  -----------------------------------
001200* 03/11/91  RDC   SS-0140    ORIGINAL COPYBOOK FOR SUPPLY REVIEW
001300*                            SIMULATION PROJECT.
001400* 09/02/94  RDC   SS-0307    ADDED FILLER PAD TO BRING PARM CARD
001500*                            UP TO THE STANDARD 80-BYTE CARD
001600*                            IMAGE USED BY THE REST OF SS-SERIES
001700*                            PARAMETER DECKS.
001800* 02/17/99  LMK   SS-0390    Y2K REVIEW - NO DATE FIELDS PRESENT
001900*                            ON THIS CARD, NO CHANGE REQUIRED.
002000* 03/02/01  JPV   SS-0399    ANNUAL Y2K RECERTIFICATION -
002100*                            RECONFIRMED NO DATE-SENSITIVE
002200*                            FIELDS ON THIS CARD, NO CHANGE
002300*                            REQUIRED.
002400*================================================================*
002500 01  HS-PARM-RECORD.
002600*---------------------------------------------------------------*
002700*    NUMBER OF SIMULATED DAYS PER RUN (THE "HORIZON").
002800*---------------------------------------------------------------*
002900     05  HS-PARM-SIMULATION-DAYS     PIC 9(04).
003000*---------------------------------------------------------------*
003100*    NUMBER OF INDEPENDENT RUNS IN THE BATCH.
003200*---------------------------------------------------------------*
003300     05  HS-PARM-SIMULATION-RUNS     PIC 9(04).
003400     05  FILLER                      PIC X(72).
003500*================================================================*
