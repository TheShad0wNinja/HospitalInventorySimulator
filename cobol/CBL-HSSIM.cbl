000100*================================================================*
000200* PROGRAM NAME:    HSSIM
000300* ORIGINAL AUTHOR: R. D. CHIU
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/91  R. D. CHIU    CREATED FOR SUPPLY REVIEW SIMULATION
000900*                         PROJECT SS-0140.  MODELS THE FIRST
001000*                         FLOOR / BASEMENT TWO-TIER REVIEW POLICY
001100*                         PHARMACY ASKED FOR AFTER THE SPRING
001200*                         STOCKOUTS ON 4-NORTH.
001300* 07/22/92  R. D. CHIU    REQUEST SS-0201 - ADDED BASEMENT
001400*                         CAPACITY/STARTING-UNITS TO THE CONFIG
001500*                         CARD, FIRST FLOOR ONLY WAS MODELED
001600*                         UNTIL THIS RELEASE.
001700* 09/02/94  R. D. CHIU    REQUEST SS-0307 - PULLED THE CUMULATIVE
001800*                         LOOKUP AND THE VARIANCE MATH OUT TO
001900*                         HSPROB/HSVARI SO THE FINANCE GROUP'S
002000*                         OWN MONTE CARLO JOB COULD REUSE THEM.
002100* 11/04/95  D. W. PARKS   REQUEST SS-0268 - WIDENED THE
002200*                         PROBABILITY TABLES TO 10 ROWS, ADDED
002300*                         TOTAL-TRANSFERS AND DELIVERY-DAYS TO
002400*                         THE RUN SUMMARY, ADDED THE HISTORY
002500*                         ARCHIVE FILE.
002600* 02/17/99  L. M. KOWALSKI  Y2K REVIEW - WIDENED THE HISTORY
002700*                         RECORD'S RUN-DATE TO AN 8-DIGIT
002800*                         CENTURY DATE, BUILT FROM A WINDOWED
002900*                         ACCEPT FROM DATE (THIS SHOP HAS NO
003000*                         4-DIGIT-YEAR DATE INTRINSIC).
003100* 04/09/01  T. R. OSEI      REQUEST SS-0412 - PHARMACY REPORTED
003200*                         GARBAGE ORDER-SIZE/LEAD-TIME VALUES ON
003300*                         HISTORY-ARCHIVE REPLAY FOR ANY DAY AN
003400*                         ORDER WAS PLACED.  4800 WAS MOVING THE
003500*                         WHOLE HS-EVENT-RECORD GROUP INTO
003600*                         HS-HIST-EVENT-ROW, WHICH DOES NOT CARRY
003700*                         THE ORDER-PRESENT/LEAD-PRESENT FLAG
003800*                         BYTES - EVERY BYTE AFTER THEM LANDED ONE
003900*                         OR TWO POSITIONS OUT OF PLACE.  CHANGED
004000*                         TO ELEMENTARY MOVES.  WHILE IN THIS
004100*                         AREA ALSO FOUND FD HS-CONFIG-FILE WAS
004200*                         STILL DESCRIBED AS A BARE PIC X(80)
004300*                         CARD - THE LEAD-TIME/CONSUME TABLES
004400*                         START WELL PAST BYTE 80, SO THEY NEVER
004500*                         LOADED OFF A REAL CONFIG DECK.  REFIT
004600*                         THE FD TO COPY HSCFG DIRECTLY, SAME AS
004700*                         THE HISTORY FILE.
004800* 04/22/01  T. R. OSEI      REQUEST SS-0417 - AUDIT OF THE REVIEW-
004900*                         CYCLE LOGIC FOUND 4600 DREW THE LEAD TIME
005000*                         FROM HSPROB AND USED IT ONLY FOR THE EVENT
005100*                         LOG/STATISTICS - THE DELIVERY COUNTDOWN IN
005200*                         WS-TIME-TILL-DELIVERY WAS NEVER LOADED
005300*                         WITH IT, SO IT STAYED AT ITS -1 INITIAL
005400*                         VALUE AND EVERY ORDER DELIVERED THE DAY
005500*                         AFTER IT WAS PLACED REGARDLESS OF THE
005600*                         DRAWN LEAD TIME.  4600 NOW LOADS
005700*                         WS-TIME-TILL-DELIVERY WHEN THE ORDER IS
005800*                         PLACED.  ALSO FOUND 4800 WAS PRINTING
005900*                         ZERO INSTEAD OF THE "N/A" THE HSEVNT
006000*                         COPYBOOK HEADER HAS PROMISED SINCE
006100*                         SS-0268 FOR A DAY WITH NO ORDER - CHANGED
006200*                         THE TWO PRINT-LINE FIELDS TO CARRY THE
006300*                         LITERAL WHEN THE 88-LEVEL SAYS NOT
006400*                         PRESENT.
006500*================================================================*
006600 IDENTIFICATION DIVISION.
006700 PROGRAM-ID.    HSSIM.
006800 AUTHOR.        R. D. CHIU.
006900 INSTALLATION.  DATA PROCESSING - PHARMACY SYSTEMS.
007000 DATE-WRITTEN.  03/11/91.
007100 DATE-COMPILED.
007200 SECURITY.      NON-CONFIDENTIAL.
007300*----------------------------------------------------------------*
007400* HSSIM DRIVES THE HOSPITAL SUPPLY INVENTORY REVIEW SIMULATION.
007500* A CONSUMABLE SUPPLY IS STOCKED ON A FIRST FLOOR WORKING SHELF
007600* AND A BASEMENT BACKSTOCK.  EACH SIMULATED DAY, ROOM DEMAND IS
007700* DRAWN AND CONSUMED FROM THE FIRST FLOOR, WITH A BASEMENT
007800* TRANSFER WHEN THE FIRST FLOOR RUNS COMPLETELY DRY; EVERY
007900* REVIEW-TIME DAYS A REPLENISHMENT ORDER IS PLACED TO BRING THE
008000* BASEMENT BACK TO CAPACITY, ARRIVING AFTER A RANDOM LEAD TIME.
008100* THE JOB RUNS SIMULATION-RUNS INDEPENDENT REPLICATIONS OF
008200* SIMULATION-DAYS DAYS EACH, PRINTS THE FIRST RUN'S DAY-BY-DAY
008300* EVENT LOG, ROLLS THE ELEVEN BATCH STATISTICS UP ACROSS ALL
008400* RUNS, AND ARCHIVES ONE HISTORY RECORD FOR THE BATCH.
008500*----------------------------------------------------------------*
008600 ENVIRONMENT DIVISION.
008700*----------------------------------------------------------------*
008800 CONFIGURATION SECTION.
008900*----------------------------------------------------------------*
009000 SOURCE-COMPUTER. IBM-3096.
009100 OBJECT-COMPUTER. IBM-3096.
009200 SPECIAL-NAMES.
009300     C01 IS TOP-OF-FORM.
009400*----------------------------------------------------------------*
009500 INPUT-OUTPUT SECTION.
009600*----------------------------------------------------------------*
009700 FILE-CONTROL.
009800     SELECT HS-CONFIG-FILE ASSIGN TO HSCFGDD
009900       ORGANIZATION IS LINE SEQUENTIAL
010000       FILE STATUS  IS HS-CONFIG-STATUS.
010100*
010200     SELECT HS-PARAMETER-FILE ASSIGN TO HSPRMDD
010300       ORGANIZATION IS LINE SEQUENTIAL
010400       FILE STATUS  IS HS-PARAMETER-STATUS.
010500*
010600     SELECT HS-EVENT-LOG-FILE ASSIGN TO HSEVTDD
010700       ORGANIZATION IS LINE SEQUENTIAL
010800       FILE STATUS  IS HS-EVENT-LOG-STATUS.
010900*
011000     SELECT HS-STATISTICS-FILE ASSIGN TO HSSTADD
011100       ORGANIZATION IS LINE SEQUENTIAL
011200       FILE STATUS  IS HS-STATISTICS-STATUS.
011300*
011400     SELECT HS-HISTORY-FILE ASSIGN TO HSHSTDD
011500       ORGANIZATION IS RELATIVE
011600       ACCESS MODE  IS SEQUENTIAL
011700       RELATIVE KEY IS HS-HIST-RRN
011800       FILE STATUS  IS HS-HISTORY-STATUS.
011900*================================================================*
012000 DATA DIVISION.
012100*----------------------------------------------------------------*
012200 FILE SECTION.
012300*----------------------------------------------------------------*
012400*    SS-0412 - THE CONFIG RECORD IS THE HSCFG COPYBOOK ITSELF,
012500*    NOT A BARE 80-BYTE CARD IMAGE - THE THREE PROBABILITY
012600*    TABLES RUN WELL PAST BYTE 80, AND A RECORD THIS WIDE HAS
012700*    TO BE DESCRIBED IN FULL OR A READ INTO A SHORTER RECORD
012800*    ONLY EVER FILLS THE FIRST 80 BYTES AND SPACE-FILLS THE
012900*    REST.  SAME TREATMENT AS THE HISTORY FILE FARTHER DOWN.
013000 FD  HS-CONFIG-FILE
013100     RECORDING MODE IS F.
013200 COPY HSCFG.
013300*----------------------------------------------------------------*
013400 FD  HS-PARAMETER-FILE
013500     RECORDING MODE IS F.
013600 01  HS-PARAMETER-CARD                PIC X(80).
013700*----------------------------------------------------------------*
013800 FD  HS-EVENT-LOG-FILE
013900     RECORDING MODE IS F.
014000 01  HS-EVENT-LOG-LINE                PIC X(132).
014100*----------------------------------------------------------------*
014200 FD  HS-STATISTICS-FILE
014300     RECORDING MODE IS F.
014400 01  HS-STATISTICS-LINE               PIC X(135).
014500*----------------------------------------------------------------*
014600*    THE HISTORY ARCHIVE RECORD IS THE HSHIST COPYBOOK ITSELF -
014700*    THE CONFIG SNAPSHOT, THE FULL RUN-1 EVENT LOG, THE ELEVEN
014800*    STATISTICS ROWS AND EVERY RUN'S SUMMARY TOTALS, ONE RECORD
014900*    PER BATCH SUBMISSION.
015000*----------------------------------------------------------------*
015100 FD  HS-HISTORY-FILE
015200     RECORDING MODE IS F.
015300 COPY HSHIST.
015400*----------------------------------------------------------------*
015500 WORKING-STORAGE SECTION.
015600*----------------------------------------------------------------*
015700 01  WS-FILE-SWITCHES.
015800     05  HS-CONFIG-STATUS             PIC X(02).
015900         88  HS-CONFIG-OK                        VALUE '00'.
016000     05  HS-PARAMETER-STATUS          PIC X(02).
016100         88  HS-PARAMETER-OK                      VALUE '00'.
016200     05  HS-EVENT-LOG-STATUS          PIC X(02).
016300         88  HS-EVENT-LOG-OK                      VALUE '00'.
016400     05  HS-STATISTICS-STATUS         PIC X(02).
016500         88  HS-STATISTICS-OK                     VALUE '00'.
016600     05  HS-HISTORY-STATUS            PIC X(02).
016700         88  HS-HISTORY-OK                        VALUE '00'.
016800     05  WS-FILE-OPEN-ERROR-SW        PIC X(01) VALUE 'N'.
016900         88  WS-FILE-OPEN-ERROR                   VALUE 'Y'.
017000     05  WS-CONFIG-VALID-SW           PIC X(01) VALUE 'Y'.
017100         88  WS-CONFIG-VALID                      VALUE 'Y'.
017200*----------------------------------------------------------------*
017300 01  HS-HIST-RRN                      PIC 9(06) COMP.
017400*----------------------------------------------------------------*
017500 COPY HSPARM.
017600*    SS-0412 - HS-CONFIG-RECORD NOW COMES FROM THE HSCFG FD
017700*    UP IN THE FILE SECTION, NOT A SECOND COPY DOWN HERE - SEE
017800*    FD HS-CONFIG-FILE.
017900 COPY HSEVNT.
018000 COPY HSRUN.
018100 COPY HSSTAT.
018200 COPY HSPRNT.
018300*----------------------------------------------------------------*
018400*    PER-DAY STATE THE DAY LOOP CARRIES FORWARD FROM ONE DAY TO
018500*    THE NEXT WITHIN A RUN.  PLAIN DISPLAY NUMERICS THROUGHOUT,
018600*    NOT COMP - THESE CROSS THE CALL BOUNDARY TO HSPROB AND MUST
018700*    LINE UP BYTE-FOR-BYTE WITH THAT PROGRAM'S LINKAGE SECTION.
018800*----------------------------------------------------------------*
018900 01  WS-DAY-LOOP-STATE.
019000     05  WS-FF-UNITS                  PIC 9(04).
019100     05  WS-BASEMENT-UNITS            PIC 9(04).
019200     05  WS-DAYS-TILL-REVIEW          PIC 9(04).
019300     05  WS-HAS-ORDER-SW              PIC X(01) VALUE 'N'.
019400         88  WS-HAS-ORDER                        VALUE 'Y'.
019500     05  WS-TIME-TILL-DELIVERY        PIC S9(04) COMP.
019600     05  WS-PENDING-ORDER-SIZE        PIC 9(04).
019700     05  WS-PENDING-LEAD-TIME         PIC 9(04).
019800*----------------------------------------------------------------*
019900 01  WS-DAY-WORK-FIELDS.
020000     05  WS-FF-START                  PIC 9(04).
020100     05  WS-BASEMENT-START            PIC 9(04).
020200     05  WS-DEMAND                    PIC 9(04).
020300     05  WS-CONSUMED                  PIC 9(04).
020400     05  WS-SHORTAGE                  PIC 9(04).
020500     05  WS-TRANSFER-AMOUNT           PIC 9(04).
020600     05  WS-FILL-AMOUNT                PIC 9(04).
020700     05  WS-DID-TRANSFER-THIS-DAY-SW  PIC X(01) VALUE 'N'.
020800         88  WS-TRANSFER-HAPPENED                VALUE 'Y'.
020900     05  WS-ORDER-PLACED-THIS-DAY-SW  PIC X(01) VALUE 'N'.
021000         88  WS-ORDER-PLACED-TODAY                VALUE 'Y'.
021100     05  WS-DELIVERY-TODAY-SW         PIC X(01) VALUE 'N'.
021200         88  WS-DELIVERY-ARRIVED-TODAY           VALUE 'Y'.
021300     05  WS-OCCUPIED-ROOMS            PIC 9(04).
021400     05  WS-ROOM-DEMAND                PIC 9(04).
021500*----------------------------------------------------------------*
021600*    SUBSCRIPTS AND LOOP CONTROLS - THESE STAY INTERNAL TO HSSIM
021700*    AND ARE DECLARED COMP PER SHOP STANDARD.
021800*----------------------------------------------------------------*
021900 01  WS-SUBSCRIPTS-AND-CONTROLS.
022000     05  WS-CURRENT-RUN-NUMBER        PIC 9(04) COMP.
022100     05  WS-CURRENT-DAY-NUMBER        PIC 9(04) COMP.
022200     05  WS-ROOM-IX                   PIC 9(04) COMP.
022300     05  WS-DAY-IX                    PIC 9(04) COMP.
022400     05  WS-FIRST-RUN-SW              PIC X(01) VALUE 'Y'.
022500         88  WS-IS-FIRST-RUN                      VALUE 'Y'.
022600*----------------------------------------------------------------*
022700*    WORK FIELDS FOR 5000-CALCULATE-RUN-AVERAGES' END-OF-DAY
022800*    SERIES SUMMATION.
022900*----------------------------------------------------------------*
023000 01  WS-RUN-AVERAGE-WORK.
023100     05  WS-FF-END-SUM                PIC 9(08) COMP.
023200     05  WS-BASEMENT-END-SUM          PIC 9(08) COMP.
023300*----------------------------------------------------------------*
023400*    HOME-GROWN UNIFORM RANDOM NUMBER GENERATOR - A LEHMER
023500*    MULTIPLICATIVE CONGRUENTIAL GENERATOR, MODULUS 2**31-1.
023600*    THIS COMPILER HAS NO INTRINSIC RANDOM-NUMBER FUNCTION.
023700*----------------------------------------------------------------*
023800 01  WS-RANDOM-WORK.
023900     05  WS-RANDOM-SEED                PIC 9(10) COMP
024000                                             VALUE 104743.
024100     05  WS-RANDOM-PRODUCT             PIC 9(18) COMP.
024200     05  WS-RANDOM-QUOTIENT            PIC 9(18) COMP.
024300     05  WS-UNIFORM-DRAW                PIC 9V9999.
024400*----------------------------------------------------------------*
024500*    ALTERNATE DISPLAY VIEW OF THE SEED - USED ON THE ONE-TIME
024600*    "SEED IN USE" TRACE LINE WRITTEN AT JOB START, SS-0307.
024700*    VESTIGIAL - THE TRACE LINE ITSELF WAS PULLED WHEN OPERATIONS
024800*    COMPLAINED THE SYSOUT WAS TOO NOISY, BUT NOBODY EVER TOOK
024900*    THE REDEFINES BACK OUT.
025000*----------------------------------------------------------------*
025100 01  WS-RANDOM-SEED-EDIT REDEFINES WS-RANDOM-WORK.
025200     05  WS-RANDOM-SEED-DISPLAY        PIC Z(09)9.
025300     05  FILLER                        PIC X(36).
025400*----------------------------------------------------------------*
025500*    ACROSS-RUN ACCUMULATOR TABLES FOR THE BATCH STATISTICS -
025600*    ONE ENTRY PER RUN, BUILT AS EACH RUN FINISHES.  WS-BATCH-
025700*    RUN-COUNT DOUBLES AS THE ODO ITEM FOR THE FIVE TABLES BELOW
025800*    AND AS THE N PASSED TO HSVARI, SO IT IS COMP TO MATCH THAT
025900*    PROGRAM'S LINKAGE SECTION.
026000*----------------------------------------------------------------*
026100 01  WS-BATCH-ACCUMULATOR-CONTROL.
026200     05  WS-BATCH-RUN-COUNT            PIC 9(04) COMP.
026300     05  WS-BATCH-SHORTAGE-RUN-COUNT   PIC 9(04) COMP.
026400     05  WS-BATCH-SHORTAGE-AMT-TOTAL   PIC 9(08) COMP.
026500 01  WS-BATCH-AVERAGE-TABLES.
026600     05  WS-BATCH-AVG-FF
026700             OCCURS 1 TO 9999 TIMES
026800             DEPENDING ON WS-BATCH-RUN-COUNT
026900             PIC 9(04)V9(04).
027000     05  WS-BATCH-AVG-BASEMENT
027100             OCCURS 1 TO 9999 TIMES
027200             DEPENDING ON WS-BATCH-RUN-COUNT
027300             PIC 9(04)V9(04).
027400     05  WS-BATCH-AVG-DEMAND
027500             OCCURS 1 TO 9999 TIMES
027600             DEPENDING ON WS-BATCH-RUN-COUNT
027700             PIC 9(04)V9(04).
027800     05  WS-BATCH-AVG-LEAD-TIME
027900             OCCURS 1 TO 9999 TIMES
028000             DEPENDING ON WS-BATCH-RUN-COUNT
028100             PIC 9(04)V9(04).
028200     05  WS-BATCH-AVG-ORDER-SIZE
028300             OCCURS 1 TO 9999 TIMES
028400             DEPENDING ON WS-BATCH-RUN-COUNT
028500             PIC 9(04)V9(04).
028600*----------------------------------------------------------------*
028700*    DEBUG VIEW OF THE BATCH CONTROL BLOCK - LEFT IN FOR THE SAME
028800*    REASON AS THE TRACE FIELDS IN HSPROB, SEE THAT PROGRAM'S
028900*    HEADER.
029000*----------------------------------------------------------------*
029100 01  WS-BATCH-CONTROL-EDIT REDEFINES WS-BATCH-ACCUMULATOR-CONTROL.
029200     05  WS-BATCH-RUN-COUNT-OUT        PIC ZZZ9.
029300     05  FILLER                        PIC X(12).
029400*----------------------------------------------------------------*
029500*    WORK FIELDS FOR HSVARI'S RETURNED MEAN/VARIANCE/STD-DEV.
029600*----------------------------------------------------------------*
029700 01  WS-VARI-RESULT-WORK.
029800     05  WS-VARI-MEAN                  PIC 9(04)V9(04).
029900     05  WS-VARI-VARIANCE               PIC 9(06)V9(06).
030000     05  WS-VARI-STD-DEV                PIC 9(06)V9(06).
030100*----------------------------------------------------------------*
030200*    DEBUG VIEW OF THE BATCH-STATISTIC MEAN/VARIANCE/STD-DEV
030300*    RETURNED FROM HSVARI - LEFT IN FOR THE SAME REASON AS THE
030400*    TRACE FIELDS IN HSPROB, SEE THAT PROGRAM'S HEADER.
030500*----------------------------------------------------------------*
030600 01  WS-VARI-RESULT-EDIT REDEFINES WS-VARI-RESULT-WORK.
030700     05  WS-VARI-MEAN-OUT              PIC Z(03)9.9999.
030800     05  WS-VARI-VARIANCE-OUT          PIC Z(05)9.999999.
030900     05  WS-VARI-STD-DEV-OUT           PIC Z(05)9.999999.
031000*----------------------------------------------------------------*
031100*    WORK FIELD FOR THE ORDER-SIZE MEAN - NO VARIANCE IS CARRIED
031200*    FOR ORDER SIZE (STATISTICS ROWS 6-9 COVER ONLY ENDING FF,
031300*    ENDING BASEMENT, DEMAND AND LEAD TIME), SO THIS IS A PLAIN
031400*    SUM-AND-DIVIDE RATHER THAN A CALL TO HSVARI.
031500*----------------------------------------------------------------*
031600 01  WS-ORDER-SIZE-AVERAGE-WORK.
031700     05  WS-ORDER-SIZE-SUM             PIC 9(08)V9(04) COMP.
031800*----------------------------------------------------------------*
031900*    HOUSEKEEPING SWITCH FOR THE EVENT-LOG HEADING - PRINTED
032000*    ONCE, ON THE FIRST DETAIL LINE OF RUN 1.
032100*----------------------------------------------------------------*
032200 77  WS-HEADING-WRITTEN-SW             PIC X(01) VALUE 'N'.
032300     88  WS-HEADING-ALREADY-WRITTEN                VALUE 'Y'.
032400*----------------------------------------------------------------*
032500*    TODAY'S DATE/TIME, WINDOWED INTO A FOUR-DIGIT CENTURY AND
032600*    MOVED INTO THE HSPRNT PRINT-CONTROL BLOCK'S CURRENT-DATE
032700*    FIELDS FOR THE HISTORY ARCHIVE STAMP - SS-0390, Y2K REVIEW.
032800*    ACCEPT FROM DATE ONLY EVER RETURNS A TWO-DIGIT YEAR ON THIS
032900*    COMPILER, SO ANY YEAR BELOW 50 IS TREATED AS 20XX AND
033000*    ANYTHING ELSE AS 19XX - GOOD ENOUGH FOR THIS SHOP'S
033100*    EXPECTED RUN DATES.
033200*----------------------------------------------------------------*
033300 01  WS-ACCEPT-DATE-GROUP.
033400     05  WS-ACCEPT-YY                  PIC 9(02).
033500     05  WS-ACCEPT-MM                   PIC 9(02).
033600     05  WS-ACCEPT-DD                   PIC 9(02).
033700 01  WS-ACCEPT-TIME-GROUP.
033800     05  WS-ACCEPT-HH                   PIC 9(02).
033900     05  WS-ACCEPT-MIN                  PIC 9(02).
034000     05  WS-ACCEPT-SS                   PIC 9(02).
034100     05  WS-ACCEPT-SS100                PIC 9(02).
034200 01  WS-CENTURY                         PIC 9(02).
034300*================================================================*
034400 PROCEDURE DIVISION.
034500*----------------------------------------------------------------*
034600 0000-MAIN-ROUTINE.
034700*----------------------------------------------------------------*
034800     PERFORM 1000-OPEN-FILES.
034900     IF WS-CONFIG-VALID
035000         PERFORM 2000-INITIALIZE-BATCH
035100         PERFORM 3000-RUN-ONE-SIMULATION
035200             VARYING WS-CURRENT-RUN-NUMBER FROM 1 BY 1
035300             UNTIL WS-CURRENT-RUN-NUMBER > HS-PARM-SIMULATION-RUNS
035400         PERFORM 6000-BUILD-BATCH-STATISTICS
035500         PERFORM 7000-WRITE-HISTORY-RECORD
035600     END-IF.
035700     PERFORM 9000-CLOSE-FILES.
035800     GOBACK.
035900*----------------------------------------------------------------*
036000 1000-OPEN-FILES.
036100*----------------------------------------------------------------*
036200     OPEN INPUT  HS-CONFIG-FILE
036300                 HS-PARAMETER-FILE
036400          OUTPUT HS-EVENT-LOG-FILE
036500                 HS-STATISTICS-FILE
036600                 HS-HISTORY-FILE.
036700     IF NOT HS-CONFIG-OK
036800         MOVE 'Y'                     TO WS-FILE-OPEN-ERROR-SW
036900         DISPLAY 'HSSIM - CONFIG FILE OPEN STATUS ',
037000             HS-CONFIG-STATUS
037100     END-IF.
037200     IF NOT HS-PARAMETER-OK
037300         MOVE 'Y'                     TO WS-FILE-OPEN-ERROR-SW
037400         DISPLAY 'HSSIM - PARAMETER FILE OPEN STATUS ',
037500             HS-PARAMETER-STATUS
037600     END-IF.
037700     IF WS-FILE-OPEN-ERROR
037800         MOVE 'N'                     TO WS-CONFIG-VALID-SW
037900     ELSE
038000         PERFORM 1100-LOAD-PARAMS-RECORD
038100*        SS-0412 - RUN AS ONE THRU RANGE SO THE AT-END BRANCH
038200*        BELOW CAN FALL OUT PAST ALL THREE TABLE-LOAD
038300*        PARAGRAPHS WITH A SINGLE GO TO INSTEAD OF NESTING
038400*        THEM UNDER NOT AT END.
038500         PERFORM 1200-LOAD-CONFIG-RECORD THRU 1200-EXIT
038600         PERFORM 1300-VALIDATE-CONFIG
038700     END-IF.
038800*----------------------------------------------------------------*
038900 1100-LOAD-PARAMS-RECORD.
039000*----------------------------------------------------------------*
039100     READ HS-PARAMETER-FILE INTO HS-PARM-RECORD
039200         AT END
039300             MOVE 'N'                 TO WS-CONFIG-VALID-SW
039400             DISPLAY 'HSSIM - PARAMETER FILE IS EMPTY'
039500     END-READ.
039600*----------------------------------------------------------------*
039700 1200-LOAD-CONFIG-RECORD.
039800*----------------------------------------------------------------*
039900     MOVE ZERO                        TO HS-CFG-OCC-ROW-COUNT
040000                                          HS-CFG-LEAD-ROW-COUNT
040100                                          HS-CFG-CONSUME-ROW-COUNT.
040200     READ HS-CONFIG-FILE
040300         AT END
040400             MOVE 'N'                 TO WS-CONFIG-VALID-SW
040500             DISPLAY 'HSSIM - CONFIG FILE IS EMPTY'
040600*            SS-0412 - OLD-STYLE FALL-THROUGH RANGE, SEE THE
040700*            BANNER BELOW - AN EMPTY FILE SKIPS STRAIGHT OVER
040800*            ALL THREE TABLE-LOAD PARAGRAPHS.
040900             GO TO 1200-EXIT
041000     END-READ.
041100*----------------------------------------------------------------*
041200*    THE THREE PROBABILITY TABLES RIDE ON THE CONFIG RECORD ITSELF
041300*    (SS-0140 ORIGINAL DESIGN - THE UPSTREAM CARD-PREP JOB
041400*    VALIDATES AND UNPACKS EACH OUTCOME/PROBABILITY PAIR BEFORE
041500*    THIS PROGRAM EVER SEES THE RECORD), SO THESE PARAGRAPHS JUST
041600*    CONFIRM THE ROW COUNT THAT CAME OVER IS SANE.  A ROW COUNT
041700*    OF ZERO OR OVER THE TEN-ROW MAXIMUM MEANS THE RECORD WAS
041800*    MALFORMED, AND THE WHOLE TABLE FALLS BACK TO THE SHOP
041900*    DEFAULT RATHER THAN FAILING THE BATCH - SS-0268.  THIS
042000*    PARAGRAPH FALLS THROUGH INTO ALL THREE OF THEM IN TURN -
042100*    PERFORMED AS ONE 1200-LOAD-CONFIG-RECORD THRU 1200-EXIT
042200*    RANGE FROM 1000-OPEN-FILES, NOT THREE SEPARATE PERFORMS.
042300*----------------------------------------------------------------*
042400 1210-LOAD-OCC-TABLE.
042500*----------------------------------------------------------------*
042600     IF HS-CFG-OCC-ROW-COUNT = ZERO OR
042700        HS-CFG-OCC-ROW-COUNT > 10
042800         MOVE 5                       TO HS-CFG-OCC-ROW-COUNT
042900         MOVE 1   TO HS-CFG-OCC-OUTCOME (1)
043000         MOVE .100 TO HS-CFG-OCC-PROB (1)
043100         MOVE 2   TO HS-CFG-OCC-OUTCOME (2)
043200         MOVE .150 TO HS-CFG-OCC-PROB (2)
043300         MOVE 3   TO HS-CFG-OCC-OUTCOME (3)
043400         MOVE .350 TO HS-CFG-OCC-PROB (3)
043500         MOVE 4   TO HS-CFG-OCC-OUTCOME (4)
043600         MOVE .200 TO HS-CFG-OCC-PROB (4)
043700         MOVE 5   TO HS-CFG-OCC-OUTCOME (5)
043800         MOVE .200 TO HS-CFG-OCC-PROB (5)
043900     END-IF.
044000*----------------------------------------------------------------*
044100 1220-LOAD-LEAD-TABLE.
044200*----------------------------------------------------------------*
044300     IF HS-CFG-LEAD-ROW-COUNT = ZERO OR
044400        HS-CFG-LEAD-ROW-COUNT > 10
044500         MOVE 3                       TO HS-CFG-LEAD-ROW-COUNT
044600         MOVE 1   TO HS-CFG-LEAD-OUTCOME (1)
044700         MOVE .350 TO HS-CFG-LEAD-PROB (1)
044800         MOVE 2   TO HS-CFG-LEAD-OUTCOME (2)
044900         MOVE .350 TO HS-CFG-LEAD-PROB (2)
045000         MOVE 3   TO HS-CFG-LEAD-OUTCOME (3)
045100         MOVE .300 TO HS-CFG-LEAD-PROB (3)
045200     END-IF.
045300*----------------------------------------------------------------*
045400 1230-LOAD-CONSUME-TABLE.
045500*----------------------------------------------------------------*
045600     IF HS-CFG-CONSUME-ROW-COUNT = ZERO OR
045700        HS-CFG-CONSUME-ROW-COUNT > 10
045800         MOVE 2                       TO HS-CFG-CONSUME-ROW-COUNT
045900         MOVE 1   TO HS-CFG-CONSUME-OUTCOME (1)
046000         MOVE .700 TO HS-CFG-CONSUME-PROB (1)
046100         MOVE 2   TO HS-CFG-CONSUME-OUTCOME (2)
046200         MOVE .300 TO HS-CFG-CONSUME-PROB (2)
046300     END-IF.
046400*----------------------------------------------------------------*
046500 1200-EXIT.
046600*----------------------------------------------------------------*
046700     EXIT.
046800*----------------------------------------------------------------*
046900 1300-VALIDATE-CONFIG.
047000*----------------------------------------------------------------*
047100     IF HS-CFG-FF-START-UNITS > HS-CFG-FF-MAX-CAPACITY OR
047200        HS-CFG-BASEMENT-START-UNITS >
047300            HS-CFG-BASEMENT-MAX-CAPACITY
047400         MOVE 'N'                     TO WS-CONFIG-VALID-SW
047500         DISPLAY 'HSSIM - STARTING UNITS EXCEED CAPACITY, ',
047600             'CONFIG CARD REJECTED'
047700     END-IF.
047800*----------------------------------------------------------------*
047900 2000-INITIALIZE-BATCH.
048000*----------------------------------------------------------------*
048100     MOVE HS-PARM-SIMULATION-RUNS      TO WS-BATCH-RUN-COUNT.
048200     MOVE ZERO                        TO WS-BATCH-SHORTAGE-RUN-COUNT
048300                                          WS-BATCH-SHORTAGE-AMT-TOTAL
048400                                          HS-HIST-RUN-ROW-COUNT
048500                                          HS-HIST-EVENT-ROW-COUNT.
048600     MOVE 'Y'                         TO WS-FIRST-RUN-SW.
048700     MOVE WS-RANDOM-SEED                TO WS-RANDOM-SEED-DISPLAY.
048800*----------------------------------------------------------------*
048900 3000-RUN-ONE-SIMULATION.
049000*----------------------------------------------------------------*
049100     PERFORM 3100-INITIALIZE-RUN-STATE.
049200     PERFORM 4000-PROCESS-ONE-DAY
049300         VARYING WS-CURRENT-DAY-NUMBER FROM 1 BY 1
049400         UNTIL WS-CURRENT-DAY-NUMBER > HS-PARM-SIMULATION-DAYS.
049500     PERFORM 5000-CALCULATE-RUN-AVERAGES.
049600     PERFORM 5100-POST-RUN-TO-BATCH-TABLES.
049700     IF WS-IS-FIRST-RUN
049800         MOVE 'N'                     TO WS-FIRST-RUN-SW
049900     END-IF.
050000*----------------------------------------------------------------*
050100 3100-INITIALIZE-RUN-STATE.
050200*----------------------------------------------------------------*
050300     MOVE HS-CFG-FF-START-UNITS        TO WS-FF-UNITS.
050400     MOVE HS-CFG-BASEMENT-START-UNITS   TO WS-BASEMENT-UNITS.
050500     MOVE HS-CFG-REVIEW-TIME            TO WS-DAYS-TILL-REVIEW.
050600     MOVE 'N'                         TO WS-HAS-ORDER-SW.
050700     MOVE -1                          TO WS-TIME-TILL-DELIVERY.
050800     MOVE ZERO                        TO WS-PENDING-ORDER-SIZE
050900                                          WS-PENDING-LEAD-TIME.
051000     MOVE 'N'                         TO WS-HEADING-WRITTEN-SW.
051100     MOVE HS-PARM-SIMULATION-DAYS      TO HS-RUN-TOTAL-DAYS.
051200     MOVE ZERO                        TO HS-RUN-TOTAL-SHORTAGE-DAYS
051300                                          HS-RUN-TOTAL-SHORTAGE-AMOUNT
051400                                          HS-RUN-TOTAL-DEMAND
051500                                          HS-RUN-TOTAL-TRANSFERS
051600                                          HS-RUN-TOTAL-ORDERS
051700                                          HS-RUN-TOTAL-LEAD-TIME
051800                                          HS-RUN-TOTAL-ORDER-SIZE.
051900*----------------------------------------------------------------*
052000 4000-PROCESS-ONE-DAY.
052100*----------------------------------------------------------------*
052200     MOVE 'N'                         TO WS-DID-TRANSFER-THIS-DAY-SW
052300                                          WS-ORDER-PLACED-THIS-DAY-SW
052400                                          WS-DELIVERY-TODAY-SW.
052500     PERFORM 4100-CHECK-DELIVERY.
052600     MOVE WS-FF-UNITS                  TO WS-FF-START.
052700     MOVE WS-BASEMENT-UNITS            TO WS-BASEMENT-START.
052800     PERFORM 4200-GENERATE-DEMAND.
052900     PERFORM 4300-CONSUME-STOCK.
053000     IF WS-FF-UNITS = ZERO
053100         PERFORM 4400-TRANSFER-STOCK
053200     END-IF.
053300     IF WS-HAS-ORDER
053400         SUBTRACT 1 FROM WS-TIME-TILL-DELIVERY
053500     END-IF.
053600     PERFORM 4600-CHECK-REVIEW-CYCLE.
053700     PERFORM 4500-UPDATE-RUN-ACCUMULATORS.
053800     IF WS-IS-FIRST-RUN
053900         PERFORM 4800-WRITE-EVENT-LOG-LINE
054000     END-IF.
054100*----------------------------------------------------------------*
054200 4100-CHECK-DELIVERY.
054300*----------------------------------------------------------------*
054400     IF WS-HAS-ORDER AND WS-TIME-TILL-DELIVERY < ZERO
054500         ADD WS-PENDING-ORDER-SIZE    TO WS-BASEMENT-UNITS
054600         IF WS-BASEMENT-UNITS > HS-CFG-BASEMENT-MAX-CAPACITY
054700             MOVE HS-CFG-BASEMENT-MAX-CAPACITY
054800                 TO WS-BASEMENT-UNITS
054900         END-IF
055000         MOVE 'N'                     TO WS-HAS-ORDER-SW
055100         MOVE -1                      TO WS-TIME-TILL-DELIVERY
055200         MOVE 'Y'                     TO WS-DELIVERY-TODAY-SW
055300     END-IF.
055400*----------------------------------------------------------------*
055500 4200-GENERATE-DEMAND.
055600*----------------------------------------------------------------*
055700     PERFORM 9800-NEXT-UNIFORM-DRAW.
055800     CALL 'HSPROB' USING HS-CFG-OCC-ROW-COUNT, HS-CFG-OCC-TABLE,
055900         WS-UNIFORM-DRAW, WS-OCCUPIED-ROOMS.
056000     MOVE ZERO                        TO WS-DEMAND.
056100     PERFORM 4210-DRAW-ONE-ROOM
056200         VARYING WS-ROOM-IX FROM 1 BY 1
056300         UNTIL WS-ROOM-IX > WS-OCCUPIED-ROOMS.
056400*----------------------------------------------------------------*
056500 4210-DRAW-ONE-ROOM.
056600*----------------------------------------------------------------*
056700     PERFORM 9800-NEXT-UNIFORM-DRAW.
056800     CALL 'HSPROB' USING HS-CFG-CONSUME-ROW-COUNT,
056900         HS-CFG-CONSUME-TABLE, WS-UNIFORM-DRAW, WS-ROOM-DEMAND.
057000     ADD WS-ROOM-DEMAND                TO WS-DEMAND.
057100*----------------------------------------------------------------*
057200 4300-CONSUME-STOCK.
057300*----------------------------------------------------------------*
057400     IF WS-DEMAND > WS-FF-UNITS
057500         MOVE WS-FF-UNITS             TO WS-CONSUMED
057600     ELSE
057700         MOVE WS-DEMAND                TO WS-CONSUMED
057800     END-IF.
057900     COMPUTE WS-SHORTAGE = WS-DEMAND - WS-CONSUMED.
058000     SUBTRACT WS-CONSUMED               FROM WS-FF-UNITS.
058100*----------------------------------------------------------------*
058200 4400-TRANSFER-STOCK.
058300*----------------------------------------------------------------*
058400     IF WS-BASEMENT-UNITS > HS-CFG-FF-MAX-CAPACITY
058500         MOVE HS-CFG-FF-MAX-CAPACITY  TO WS-TRANSFER-AMOUNT
058600     ELSE
058700         MOVE WS-BASEMENT-UNITS        TO WS-TRANSFER-AMOUNT
058800     END-IF.
058900     ADD WS-TRANSFER-AMOUNT             TO WS-FF-UNITS.
059000     SUBTRACT WS-TRANSFER-AMOUNT        FROM WS-BASEMENT-UNITS.
059100     MOVE 'Y'                         TO WS-DID-TRANSFER-THIS-DAY-SW.
059200     IF WS-SHORTAGE > WS-FF-UNITS
059300         MOVE WS-FF-UNITS             TO WS-FILL-AMOUNT
059400     ELSE
059500         MOVE WS-SHORTAGE              TO WS-FILL-AMOUNT
059600     END-IF.
059700     ADD WS-FILL-AMOUNT                 TO WS-CONSUMED.
059800     SUBTRACT WS-FILL-AMOUNT            FROM WS-FF-UNITS.
059900     COMPUTE WS-SHORTAGE = WS-DEMAND - WS-CONSUMED.
060000*----------------------------------------------------------------*
060100 4500-UPDATE-RUN-ACCUMULATORS.
060200*----------------------------------------------------------------*
060300     ADD WS-DEMAND TO HS-RUN-TOTAL-DEMAND.
060400     MOVE WS-DEMAND TO
060500         HS-RUN-DAILY-DEMAND-VALUES (WS-CURRENT-DAY-NUMBER).
060600     MOVE WS-FF-UNITS TO
060700         HS-RUN-FF-END-UNITS (WS-CURRENT-DAY-NUMBER).
060800     MOVE WS-BASEMENT-UNITS TO
060900         HS-RUN-BASEMENT-END-UNITS (WS-CURRENT-DAY-NUMBER).
061000     IF WS-SHORTAGE > ZERO
061100         ADD 1 TO HS-RUN-TOTAL-SHORTAGE-DAYS
061200         ADD WS-SHORTAGE TO HS-RUN-TOTAL-SHORTAGE-AMOUNT
061300     END-IF.
061400     IF WS-TRANSFER-HAPPENED
061500         ADD 1 TO HS-RUN-TOTAL-TRANSFERS
061600     END-IF.
061700     IF WS-ORDER-PLACED-TODAY
061800         ADD 1 TO HS-RUN-TOTAL-ORDERS
061900         ADD WS-PENDING-LEAD-TIME TO HS-RUN-TOTAL-LEAD-TIME
062000         ADD WS-PENDING-ORDER-SIZE TO HS-RUN-TOTAL-ORDER-SIZE
062100         MOVE WS-PENDING-LEAD-TIME TO
062200             HS-RUN-LEAD-TIMES (HS-RUN-TOTAL-ORDERS)
062300         MOVE WS-CURRENT-DAY-NUMBER TO
062400             HS-RUN-ORDER-PLACEMENT-DAYS (HS-RUN-TOTAL-ORDERS)
062500     END-IF.
062600     IF WS-DELIVERY-ARRIVED-TODAY AND HS-RUN-TOTAL-ORDERS > ZERO
062700         MOVE WS-CURRENT-DAY-NUMBER TO
062800             HS-RUN-DELIVERY-DAYS (HS-RUN-TOTAL-ORDERS)
062900     END-IF.
063000*----------------------------------------------------------------*
063100 4600-CHECK-REVIEW-CYCLE.
063200*----------------------------------------------------------------*
063300     SUBTRACT 1 FROM WS-DAYS-TILL-REVIEW.
063400     IF WS-DAYS-TILL-REVIEW = ZERO
063500         PERFORM 9800-NEXT-UNIFORM-DRAW
063600         CALL 'HSPROB' USING HS-CFG-LEAD-ROW-COUNT,
063700             HS-CFG-LEAD-TABLE, WS-UNIFORM-DRAW,
063800             WS-PENDING-LEAD-TIME
063900         COMPUTE WS-PENDING-ORDER-SIZE =
064000             HS-CFG-BASEMENT-MAX-CAPACITY - WS-BASEMENT-UNITS
064100*        SS-0417 - THE DRAWN LEAD TIME WAS ONLY EVER BEING
064200*        REPORTED, NOT APPLIED - THE DELIVERY COUNTDOWN NEVER
064300*        SAW IT, SO EVERY ORDER ARRIVED THE VERY NEXT DAY NO
064400*        MATTER WHAT LEAD TIME CAME BACK FROM HSPROB.  LOAD THE
064500*        COUNTDOWN HERE SO 4100 COUNTS DOWN THE REAL DRAW.
064600         MOVE WS-PENDING-LEAD-TIME     TO WS-TIME-TILL-DELIVERY
064700         MOVE 'Y'                     TO WS-HAS-ORDER-SW
064800         MOVE 'Y'                     TO WS-ORDER-PLACED-THIS-DAY-SW
064900         MOVE HS-CFG-REVIEW-TIME       TO WS-DAYS-TILL-REVIEW
065000     END-IF.
065100*----------------------------------------------------------------*
065200 4800-WRITE-EVENT-LOG-LINE.
065300*----------------------------------------------------------------*
065400     IF NOT WS-HEADING-ALREADY-WRITTEN
065500         PERFORM 4810-WRITE-EVENT-LOG-HEADING
065600     END-IF.
065700     MOVE WS-CURRENT-DAY-NUMBER        TO HS-EVT-DAY.
065800     MOVE WS-DEMAND                    TO HS-EVT-DEMAND.
065900     MOVE WS-FF-START                  TO HS-EVT-FF-START.
066000     MOVE WS-BASEMENT-START            TO HS-EVT-BASEMENT-START.
066100     MOVE WS-DID-TRANSFER-THIS-DAY-SW   TO HS-EVT-DID-TRANSFER.
066200     MOVE WS-FF-UNITS                  TO HS-EVT-FF-END.
066300     MOVE WS-BASEMENT-UNITS            TO HS-EVT-BASEMENT-END.
066400     MOVE WS-DAYS-TILL-REVIEW           TO HS-EVT-DAYS-TILL-REVIEW.
066500     IF WS-ORDER-PLACED-TODAY
066600         MOVE 'Y'                     TO HS-EVT-ORDER-PRESENT
066700         MOVE 'Y'                     TO HS-EVT-LEAD-PRESENT
066800         MOVE WS-PENDING-ORDER-SIZE    TO HS-EVT-ORDER-SIZE
066900         MOVE WS-PENDING-LEAD-TIME     TO HS-EVT-LEAD-TIME
067000     ELSE
067100         MOVE 'N'                     TO HS-EVT-ORDER-PRESENT
067200         MOVE 'N'                     TO HS-EVT-LEAD-PRESENT
067300         MOVE ZERO                    TO HS-EVT-ORDER-SIZE
067400                                          HS-EVT-LEAD-TIME
067500     END-IF.
067600     MOVE HS-EVT-DAY                   TO HSP-EVT-DAY.
067700     MOVE HS-EVT-DEMAND                TO HSP-EVT-DEMAND.
067800     MOVE HS-EVT-FF-START               TO HSP-EVT-FF-START.
067900     MOVE HS-EVT-BASEMENT-START         TO HSP-EVT-BASEMENT-START.
068000     MOVE HS-EVT-FF-END                 TO HSP-EVT-FF-END.
068100     MOVE HS-EVT-BASEMENT-END           TO HSP-EVT-BASEMENT-END.
068200     MOVE HS-EVT-DAYS-TILL-REVIEW TO HSP-EVT-DAYS-TILL-REVIEW.
068300     IF HS-EVT-TRANSFER-OCCURRED
068400         MOVE 'YES'                   TO HSP-EVT-DID-TRANSFER
068500     ELSE
068600         MOVE 'NO'                    TO HSP-EVT-DID-TRANSFER
068700     END-IF.
068800*    SS-0417 - "N/A" ON THE PRINT LINE, NOT ZERO, FOR A DAY WITH
068900*    NO ORDER - SEE THE HSEVNT HEADER, PROMISED BACK AT SS-0268.
069000     IF HS-EVT-ORDER-SIZE-PRESENT
069100         MOVE HS-EVT-ORDER-SIZE        TO HSP-EVT-ORDER-SIZE
069200     ELSE
069300         MOVE ' N/A'                  TO HSP-EVT-ORDER-SIZE-NA
069400     END-IF.
069500     IF HS-EVT-LEAD-TIME-PRESENT
069600         MOVE HS-EVT-LEAD-TIME         TO HSP-EVT-LEAD-TIME
069700     ELSE
069800         MOVE ' N/A'                  TO HSP-EVT-LEAD-TIME-NA
069900     END-IF.
070000     WRITE HS-EVENT-LOG-LINE FROM HS-EVENT-PRINT-LINE.
070100     IF HS-HIST-EVENT-ROW-COUNT < 370
070200         ADD 1 TO HS-HIST-EVENT-ROW-COUNT
070300*        SS-0412 - MOVE THE ELEMENTARY ITEMS, NOT THE WHOLE
070400*        GROUP - HS-EVENT-RECORD CARRIES THE ORDER-PRESENT AND
070500*        LEAD-PRESENT FLAG BYTES THAT HS-HIST-EVENT-ROW DOES NOT,
070600*        SO A GROUP MOVE SLID EVERY BYTE AFTER THEM OUT OF PLACE
070700*        AND GARBLED THE ARCHIVED ORDER-SIZE/LEAD-TIME ON ANY DAY
070800*        AN ORDER WAS PLACED.
070900     MOVE HS-EVT-DAY TO
071000         HS-HIST-EVT-DAY (HS-HIST-EVENT-ROW-COUNT)
071100     MOVE HS-EVT-DEMAND TO
071200         HS-HIST-EVT-DEMAND (HS-HIST-EVENT-ROW-COUNT)
071300     MOVE HS-EVT-FF-START TO
071400         HS-HIST-EVT-FF-START (HS-HIST-EVENT-ROW-COUNT)
071500     MOVE HS-EVT-BASEMENT-START TO
071600         HS-HIST-EVT-BASEMENT-START (HS-HIST-EVENT-ROW-COUNT)
071700     MOVE HS-EVT-DID-TRANSFER TO
071800         HS-HIST-EVT-DID-TRANSFER (HS-HIST-EVENT-ROW-COUNT)
071900     MOVE HS-EVT-FF-END TO
072000         HS-HIST-EVT-FF-END (HS-HIST-EVENT-ROW-COUNT)
072100     MOVE HS-EVT-BASEMENT-END TO
072200         HS-HIST-EVT-BASEMENT-END (HS-HIST-EVENT-ROW-COUNT)
072300     MOVE HS-EVT-DAYS-TILL-REVIEW TO
072400         HS-HIST-EVT-DAYS-TILL-REVIEW (HS-HIST-EVENT-ROW-COUNT)
072500     MOVE HS-EVT-ORDER-SIZE TO
072600         HS-HIST-EVT-ORDER-SIZE (HS-HIST-EVENT-ROW-COUNT)
072700     MOVE HS-EVT-LEAD-TIME TO
072800         HS-HIST-EVT-LEAD-TIME (HS-HIST-EVENT-ROW-COUNT)
072900     END-IF.
073000*----------------------------------------------------------------*
073100 4810-WRITE-EVENT-LOG-HEADING.
073200*----------------------------------------------------------------*
073300     MOVE 'DAY  DMD  STRT-FF  STRT-BSMT  XFER?  END-FF  END-BSMT'
073400         TO HS-EVENT-LOG-LINE.
073500     WRITE HS-EVENT-LOG-LINE.
073600     MOVE '  DAYS-TIL-REVIEW  ORDER-SZ  LEAD-TM'
073700         TO HS-EVENT-LOG-LINE.
073800     WRITE HS-EVENT-LOG-LINE.
073900     MOVE 'Y'                         TO WS-HEADING-WRITTEN-SW.
074000*----------------------------------------------------------------*
074100 5000-CALCULATE-RUN-AVERAGES.
074200*----------------------------------------------------------------*
074300     DIVIDE HS-RUN-TOTAL-DEMAND BY HS-RUN-TOTAL-DAYS
074400         GIVING HS-RUN-AVG-DAILY-DEMAND.
074500     PERFORM 5010-SUM-ENDING-SERIES.
074600     DIVIDE WS-FF-END-SUM BY HS-RUN-TOTAL-DAYS
074700         GIVING HS-RUN-AVG-ENDING-FF.
074800     DIVIDE WS-BASEMENT-END-SUM BY HS-RUN-TOTAL-DAYS
074900         GIVING HS-RUN-AVG-ENDING-BASEMENT.
075000     IF HS-RUN-TOTAL-ORDERS = ZERO
075100         MOVE ZERO                     TO HS-RUN-AVG-LEAD-TIME
075200                                           HS-RUN-AVG-ORDER-SIZE
075300     ELSE
075400         DIVIDE HS-RUN-TOTAL-LEAD-TIME BY HS-RUN-TOTAL-ORDERS
075500             GIVING HS-RUN-AVG-LEAD-TIME
075600         DIVIDE HS-RUN-TOTAL-ORDER-SIZE BY HS-RUN-TOTAL-ORDERS
075700             GIVING HS-RUN-AVG-ORDER-SIZE
075800     END-IF.
075900*----------------------------------------------------------------*
076000 5010-SUM-ENDING-SERIES.
076100*----------------------------------------------------------------*
076200     MOVE ZERO                        TO WS-FF-END-SUM
076300                                          WS-BASEMENT-END-SUM.
076400     PERFORM 5011-SUM-ONE-DAYS-ENDING-UNITS
076500         VARYING WS-DAY-IX FROM 1 BY 1
076600         UNTIL WS-DAY-IX > HS-RUN-TOTAL-DAYS.
076700*----------------------------------------------------------------*
076800 5011-SUM-ONE-DAYS-ENDING-UNITS.
076900*----------------------------------------------------------------*
077000     ADD HS-RUN-FF-END-UNITS (WS-DAY-IX) TO WS-FF-END-SUM.
077100     ADD HS-RUN-BASEMENT-END-UNITS (WS-DAY-IX)
077200         TO WS-BASEMENT-END-SUM.
077300*----------------------------------------------------------------*
077400 5100-POST-RUN-TO-BATCH-TABLES.
077500*----------------------------------------------------------------*
077600     MOVE HS-RUN-AVG-ENDING-FF TO
077700         WS-BATCH-AVG-FF (WS-CURRENT-RUN-NUMBER).
077800     MOVE HS-RUN-AVG-ENDING-BASEMENT TO
077900         WS-BATCH-AVG-BASEMENT (WS-CURRENT-RUN-NUMBER).
078000     MOVE HS-RUN-AVG-DAILY-DEMAND TO
078100         WS-BATCH-AVG-DEMAND (WS-CURRENT-RUN-NUMBER).
078200     MOVE HS-RUN-AVG-LEAD-TIME TO
078300         WS-BATCH-AVG-LEAD-TIME (WS-CURRENT-RUN-NUMBER).
078400     MOVE HS-RUN-AVG-ORDER-SIZE TO
078500         WS-BATCH-AVG-ORDER-SIZE (WS-CURRENT-RUN-NUMBER).
078600     IF HS-RUN-TOTAL-SHORTAGE-DAYS > ZERO
078700         ADD 1 TO WS-BATCH-SHORTAGE-RUN-COUNT
078800         ADD HS-RUN-TOTAL-SHORTAGE-AMOUNT
078900             TO WS-BATCH-SHORTAGE-AMT-TOTAL
079000     END-IF.
079100     PERFORM 7200-CAPTURE-RUN-TOTALS-FOR-HISTORY.
079200*----------------------------------------------------------------*
079300 6000-BUILD-BATCH-STATISTICS.
079400*----------------------------------------------------------------*
079500     CALL 'HSVARI' USING WS-BATCH-RUN-COUNT, WS-BATCH-AVG-FF,
079600         WS-VARI-MEAN, WS-VARI-VARIANCE, WS-VARI-STD-DEV.
079700     MOVE 'AVERAGE ENDING FIRST FLOOR UNITS' TO HS-STAT-LABEL (1).
079800     MOVE WS-VARI-MEAN TO HS-STAT-VALUE (1).
079900     MOVE WS-VARI-VARIANCE TO HS-STAT-VALUE (6).
080000     MOVE 'FIRST FLOOR ENDING UNITS VARIANCE'
080100         TO HS-STAT-LABEL (6).
080200*
080300     CALL 'HSVARI' USING WS-BATCH-RUN-COUNT,
080400         WS-BATCH-AVG-BASEMENT, WS-VARI-MEAN, WS-VARI-VARIANCE,
080500         WS-VARI-STD-DEV.
080600     MOVE 'AVERAGE ENDING BASEMENT UNITS'
080700         TO HS-STAT-LABEL (2).
080800     MOVE WS-VARI-MEAN TO HS-STAT-VALUE (2).
080900     MOVE WS-VARI-VARIANCE TO HS-STAT-VALUE (7).
081000     MOVE 'BASEMENT ENDING UNITS VARIANCE'
081100         TO HS-STAT-LABEL (7).
081200*
081300     CALL 'HSVARI' USING WS-BATCH-RUN-COUNT, WS-BATCH-AVG-DEMAND,
081400         WS-VARI-MEAN, WS-VARI-VARIANCE, WS-VARI-STD-DEV.
081500     MOVE 'AVERAGE DAILY DEMAND' TO HS-STAT-LABEL (3).
081600     MOVE WS-VARI-MEAN TO HS-STAT-VALUE (3).
081700     MOVE WS-VARI-VARIANCE TO HS-STAT-VALUE (8).
081800     MOVE 'DAILY DEMAND VARIANCE' TO HS-STAT-LABEL (8).
081900*
082000     CALL 'HSVARI' USING WS-BATCH-RUN-COUNT,
082100         WS-BATCH-AVG-LEAD-TIME, WS-VARI-MEAN, WS-VARI-VARIANCE,
082200         WS-VARI-STD-DEV.
082300     MOVE 'AVERAGE LEAD TIME' TO HS-STAT-LABEL (4).
082400     MOVE WS-VARI-MEAN TO HS-STAT-VALUE (4).
082500     MOVE WS-VARI-VARIANCE TO HS-STAT-VALUE (9).
082600     MOVE 'LEAD TIME VARIANCE' TO HS-STAT-LABEL (9).
082700*
082800     PERFORM 6050-AVERAGE-ORDER-SIZE-TABLE.
082900     MOVE 'AVERAGE ORDER SIZE' TO HS-STAT-LABEL (5).
083000*
083100     MOVE 'RUNS WITH SHORTAGE' TO HS-STAT-LABEL (10).
083200     MOVE WS-BATCH-SHORTAGE-RUN-COUNT TO HS-STAT-VALUE (10).
083300*
083400     MOVE 'AVERAGE SHORTAGE AMOUNT' TO HS-STAT-LABEL (11).
083500     IF WS-BATCH-SHORTAGE-RUN-COUNT > ZERO
083600         DIVIDE WS-BATCH-SHORTAGE-AMT-TOTAL
083700             BY WS-BATCH-SHORTAGE-RUN-COUNT
083800             GIVING HS-STAT-VALUE (11)
083900     ELSE
084000         MOVE ZERO TO HS-STAT-VALUE (11)
084100     END-IF.
084200     PERFORM 6800-WRITE-STATISTICS-REPORT.
084300*----------------------------------------------------------------*
084400 6050-AVERAGE-ORDER-SIZE-TABLE.
084500*----------------------------------------------------------------*
084600     MOVE ZERO                        TO WS-ORDER-SIZE-SUM.
084700     PERFORM 6060-SUM-ONE-RUNS-ORDER-SIZE
084800         VARYING WS-DAY-IX FROM 1 BY 1
084900         UNTIL WS-DAY-IX > WS-BATCH-RUN-COUNT.
085000     IF WS-BATCH-RUN-COUNT > ZERO
085100         DIVIDE WS-ORDER-SIZE-SUM BY WS-BATCH-RUN-COUNT
085200             GIVING HS-STAT-VALUE (5)
085300     ELSE
085400         MOVE ZERO TO HS-STAT-VALUE (5)
085500     END-IF.
085600*----------------------------------------------------------------*
085700 6060-SUM-ONE-RUNS-ORDER-SIZE.
085800*----------------------------------------------------------------*
085900     ADD WS-BATCH-AVG-ORDER-SIZE (WS-DAY-IX) TO WS-ORDER-SIZE-SUM.
086000*----------------------------------------------------------------*
086100 6800-WRITE-STATISTICS-REPORT.
086200*----------------------------------------------------------------*
086300     MOVE 'STATISTIC                                VALUE'
086400         TO HS-STATISTICS-LINE.
086500     WRITE HS-STATISTICS-LINE.
086600     PERFORM 6810-WRITE-ONE-STAT-LINE
086700         VARYING HS-STAT-IX FROM 1 BY 1
086800         UNTIL HS-STAT-IX > 11.
086900*----------------------------------------------------------------*
087000 6810-WRITE-ONE-STAT-LINE.
087100*----------------------------------------------------------------*
087200     MOVE HS-STAT-LABEL (HS-STAT-IX) TO HSP-STAT-LABEL.
087300     MOVE HS-STAT-VALUE (HS-STAT-IX) TO HSP-STAT-VALUE.
087400     WRITE HS-STATISTICS-LINE FROM HS-STAT-PRINT-LINE.
087500*----------------------------------------------------------------*
087600*    THE RUN-TOTALS ROW FOR THE HISTORY ARCHIVE - SEE HSHIST,
087700*    PERSISTED SO THE BATCH STATISTICS CAN BE RECOMPUTED FROM
087800*    ARCHIVE ALONE WITHOUT RE-RUNNING THE WHOLE BATCH.
087900*----------------------------------------------------------------*
088000 7200-CAPTURE-RUN-TOTALS-FOR-HISTORY.
088100*----------------------------------------------------------------*
088200     IF HS-HIST-RUN-ROW-COUNT < 200
088300         ADD 1 TO HS-HIST-RUN-ROW-COUNT
088400         MOVE HS-RUN-TOTAL-SHORTAGE-DAYS TO
088500             HS-HIST-RT-SHORTAGE-DAYS (HS-HIST-RUN-ROW-COUNT)
088600         MOVE HS-RUN-TOTAL-SHORTAGE-AMOUNT TO
088700             HS-HIST-RT-SHORTAGE-AMOUNT (HS-HIST-RUN-ROW-COUNT)
088800         MOVE HS-RUN-TOTAL-DEMAND TO
088900             HS-HIST-RT-DEMAND (HS-HIST-RUN-ROW-COUNT)
089000         MOVE HS-RUN-TOTAL-TRANSFERS TO
089100             HS-HIST-RT-TRANSFERS (HS-HIST-RUN-ROW-COUNT)
089200         MOVE HS-RUN-TOTAL-ORDERS TO
089300             HS-HIST-RT-ORDERS (HS-HIST-RUN-ROW-COUNT)
089400         MOVE HS-RUN-TOTAL-LEAD-TIME TO
089500             HS-HIST-RT-LEAD-TIME (HS-HIST-RUN-ROW-COUNT)
089600         MOVE HS-RUN-TOTAL-ORDER-SIZE TO
089700             HS-HIST-RT-ORDER-SIZE (HS-HIST-RUN-ROW-COUNT)
089800         MOVE HS-RUN-AVG-ENDING-FF TO
089900             HS-HIST-RT-AVG-ENDING-FF (HS-HIST-RUN-ROW-COUNT)
090000         MOVE HS-RUN-AVG-ENDING-BASEMENT TO
090100             HS-HIST-RT-AVG-ENDING-BSMT (HS-HIST-RUN-ROW-COUNT)
090200         MOVE HS-RUN-AVG-DAILY-DEMAND TO
090300             HS-HIST-RT-AVG-DAILY-DEMAND (HS-HIST-RUN-ROW-COUNT)
090400         MOVE HS-RUN-AVG-LEAD-TIME TO
090500             HS-HIST-RT-AVG-LEAD-TIME (HS-HIST-RUN-ROW-COUNT)
090600         MOVE HS-RUN-AVG-ORDER-SIZE TO
090700             HS-HIST-RT-AVG-ORDER-SIZE (HS-HIST-RUN-ROW-COUNT)
090800     END-IF.
090900*----------------------------------------------------------------*
091000 7000-WRITE-HISTORY-RECORD.
091100*----------------------------------------------------------------*
091200     ACCEPT WS-ACCEPT-DATE-GROUP FROM DATE.
091300     ACCEPT WS-ACCEPT-TIME-GROUP FROM TIME.
091400     IF WS-ACCEPT-YY < 50
091500         MOVE 20                      TO WS-CENTURY
091600     ELSE
091700         MOVE 19                      TO WS-CENTURY
091800     END-IF.
091900     COMPUTE HS-CURRENT-YY = (WS-CENTURY * 100) + WS-ACCEPT-YY.
092000     MOVE WS-ACCEPT-MM                  TO HS-CURRENT-MM.
092100     MOVE WS-ACCEPT-DD                  TO HS-CURRENT-DD.
092200     MOVE WS-ACCEPT-HH                  TO HS-CURRENT-HH.
092300     MOVE WS-ACCEPT-MIN                 TO HS-CURRENT-MIN.
092400     MOVE WS-ACCEPT-SS                  TO HS-CURRENT-SS.
092500     MOVE WS-ACCEPT-SS100                TO HS-CURRENT-MS.
092600     MOVE HS-CURRENT-DATE                TO HS-HIST-RUN-DATE.
092700     COMPUTE HS-HIST-RUN-TIME =
092800         (HS-CURRENT-HH * 10000) + (HS-CURRENT-MIN * 100)
092900             + HS-CURRENT-SS.
093000     MOVE HS-PARM-SIMULATION-DAYS        TO HS-HIST-SIMULATION-DAYS.
093100     MOVE HS-PARM-SIMULATION-RUNS        TO HS-HIST-SIMULATION-RUNS.
093200     MOVE HS-CFG-REVIEW-TIME              TO HS-HIST-REVIEW-TIME.
093300     MOVE HS-CFG-FF-MAX-CAPACITY          TO HS-HIST-FF-MAX-CAPACITY.
093400     MOVE HS-CFG-FF-START-UNITS           TO HS-HIST-FF-START-UNITS.
093500     MOVE HS-CFG-BASEMENT-MAX-CAPACITY TO
093600         HS-HIST-BASEMENT-MAX-CAPACITY.
093700     MOVE HS-CFG-BASEMENT-START-UNITS TO
093800         HS-HIST-BASEMENT-START-UNITS.
093900     MOVE HS-STAT-TABLE                  TO HS-HIST-STAT-ROW.
094000     MOVE 1                             TO HS-HIST-RRN.
094100     WRITE HS-HISTORY-RECORD.
094200*----------------------------------------------------------------*
094300 9000-CLOSE-FILES.
094400*----------------------------------------------------------------*
094500     CLOSE HS-CONFIG-FILE
094600           HS-PARAMETER-FILE
094700           HS-EVENT-LOG-FILE
094800           HS-STATISTICS-FILE
094900           HS-HISTORY-FILE.
095000*----------------------------------------------------------------*
095100 9800-NEXT-UNIFORM-DRAW.
095200*----------------------------------------------------------------*
095300     COMPUTE WS-RANDOM-PRODUCT = WS-RANDOM-SEED * 16807.
095400     DIVIDE WS-RANDOM-PRODUCT BY 2147483647
095500         GIVING WS-RANDOM-QUOTIENT
095600         REMAINDER WS-RANDOM-SEED.
095700     COMPUTE WS-UNIFORM-DRAW ROUNDED =
095800         WS-RANDOM-SEED / 2147483647.
