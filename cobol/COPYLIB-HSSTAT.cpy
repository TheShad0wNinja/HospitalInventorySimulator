000100*================================================================*
000200* COPYBOOK:        HSSTAT
000300* DESCRIPTION:      THE ELEVEN-ROW BATCH STATISTICS TABLE FOR
000400*                   THE HOSPITAL SUPPLY INVENTORY REVIEW
000500*                   SIMULATION - ACROSS-RUN AVERAGES (ROWS 1-5),
000600*                   ACROSS-RUN VARIANCES OF ROWS 1-4 (ROWS 6-9),
000700*                   RUNS WITH SHORTAGE (ROW 10) AND AVERAGE
000800*                   SHORTAGE AMOUNT (ROW 11).  BUILT ONCE PER
000900*                   BATCH AFTER THE LAST RUN FINISHES - SEE
001000*                   HSSIM PARAGRAPH 6000.
001100*
001200* MAINTENANCE LOG
001300* DATE      INIT  REQUEST    DESCRIPTION
001400* --------- ----  ---------  -----------------------------------
001500* 04/15/91  RDC   SS-0146    ORIGINAL COPYBOOK - SEVEN ROWS (THE
001600*                            FIVE AVERAGES PLUS FF/BASEMENT
001700*                            ENDING UNITS VARIANCE ONLY).
001800* 09/02/94  RDC   SS-0307    ADDED ROWS 8-11 (DEMAND VARIANCE,
001900*                            LEAD TIME VARIANCE, RUNS WITH
002000*                            SHORTAGE, AVERAGE SHORTAGE AMOUNT) -
002100*                            PHARMACY WANTED THE SHORTAGE PICTURE
002200*                            ROUNDED OUT, NOT JUST THE
002300*                            ENDING-UNITS SPREAD.
002400* 03/02/01  JPV   SS-0399    ANNUAL Y2K RECERTIFICATION -
002500*                            RECONFIRMED NO DATE-SENSITIVE
002600*                            FIELDS ON THIS TABLE, NO CHANGE
002700*                            REQUIRED.
002800*================================================================*
002900 01  HS-STAT-TABLE.
003000     05  HS-STAT-ROW OCCURS 11 TIMES INDEXED BY HS-STAT-IX.
003100         10  HS-STAT-LABEL                PIC X(40).
003200         10  HS-STAT-VALUE                PIC 9(06)V9(06).
003300*================================================================*
003400*    STATISTICS PRINT LINE - "SIMULATION STATISTICS" REPORT,
003500*    ONE DETAIL LINE PER STATISTIC ROW.
003600*================================================================*
003700 01  HS-STAT-PRINT-LINE.
003800     05  HSP-STAT-LABEL                   PIC X(40).
003900     05  FILLER                           PIC X(04) VALUE SPACE.
004000     05  HSP-STAT-VALUE                   PIC ZZZZZ9.999999.
004100     05  FILLER                           PIC X(78) VALUE SPACE.
004200*================================================================*
