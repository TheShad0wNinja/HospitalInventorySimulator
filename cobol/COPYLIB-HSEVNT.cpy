000100*================================================================*
000200* COPYBOOK:        HSEVNT
000300* DESCRIPTION:      ONE SIMULATED DAY OF THE FIRST RUN OF A
000400*                   HOSPITAL SUPPLY INVENTORY REVIEW SIMULATION
000500*                   BATCH - THE DAY-BY-DAY EVENT DETAIL CARRIED
000600*                   TO THE EVENT-LOG REPORT AND THE HISTORY
000700*                   ARCHIVE.  ONLY RUN NUMBER 1 OF A BATCH
000800*                   WRITES THIS DETAIL - SEE HSSIM PARAGRAPH
000900*                   4800.
001000*
001100* MAINTENANCE LOG
001200* DATE      INIT  REQUEST    DESCRIPTION
001300* --------- ----  ---------  -----------------------------------
001400* 03/18/91  RDC   SS-0141    ORIGINAL COPYBOOK.
001500* 08/30/93  RDC   SS-0229    ADDED DAYS-TILL-REVIEW TO DETAIL -
001600*                            PHARMACY WANTED TO SEE THE REVIEW
001700*                            COUNTDOWN ON THE PRINTED LOG.
001800* 11/04/95  DWP   SS-0268    ADDED ORDER-SIZE-PRESENT AND
001900*                            LEAD-TIME-PRESENT 88-LEVELS SO THE
002000*                            REPORT WRITER CAN PRINT "N/A" WHEN
002100*                            NO ORDER WAS PLACED THAT DAY.
002200* 04/09/01  TRO   SS-0412    REVIEWED AGAINST THE GARBLED-
002300*                            HISTORY-ARCHIVE DEFECT FOUND IN
002400*                            HSSIM 4800 - THIS LAYOUT WAS NEVER
002500*                            THE PROBLEM, THE RECEIVING COPYBOOK
002600*                            (HSHIST) SIMPLY HAS NO ROOM FOR THE
002700*                            TWO PRESENCE FLAGS BELOW, SO HSSIM
002800*                            NOW MOVES FIELD BY FIELD INSTEAD OF
002900*                            GROUP-MOVING THIS WHOLE RECORD.
003000* 04/22/01  TRO   SS-0417    HSSIM 4800 WAS MOVING ZERO TO THE
003100*                            TWO PRINT-LINE FIELDS BELOW ON A
003200*                            DAY WITH NO ORDER, NOT THE "N/A"
003300*                            THIS HEADER HAS PROMISED SINCE
003400*                            SS-0268.  ADDED THE REDEFINES BELOW
003500*                            SO HSSIM CAN MOVE THE LITERAL 'N/A'
003600*                            OVER THE EDITED NUMERIC PICTURE.
003700*================================================================*
003800 01  HS-EVENT-RECORD.
003900     05  HS-EVT-DAY                   PIC 9(04).
004000     05  HS-EVT-DEMAND                PIC 9(04).
004100     05  HS-EVT-FF-START               PIC 9(04).
004200     05  HS-EVT-BASEMENT-START         PIC 9(04).
004300     05  HS-EVT-DID-TRANSFER           PIC X(01).
004400         88  HS-EVT-TRANSFER-OCCURRED      VALUE 'Y'.
004500         88  HS-EVT-TRANSFER-NONE          VALUE 'N'.
004600     05  HS-EVT-FF-END                 PIC 9(04).
004700     05  HS-EVT-BASEMENT-END           PIC 9(04).
004800     05  HS-EVT-DAYS-TILL-REVIEW       PIC 9(04).
004900     05  HS-EVT-ORDER-PRESENT          PIC X(01).
005000         88  HS-EVT-ORDER-SIZE-PRESENT     VALUE 'Y'.
005100     05  HS-EVT-ORDER-SIZE             PIC 9(04).
005200     05  HS-EVT-LEAD-PRESENT           PIC X(01).
005300         88  HS-EVT-LEAD-TIME-PRESENT      VALUE 'Y'.
005400     05  HS-EVT-LEAD-TIME              PIC 9(04).
005500     05  FILLER                        PIC X(50).
005600*================================================================*
005700*    EVENT-LOG PRINT LINE - "FIRST RUN'S SIMULATION EVENTS"
005800*    REPORT, ONE DETAIL LINE PER SIMULATED DAY.
005900*================================================================*
006000 01  HS-EVENT-PRINT-LINE.
006100     05  HSP-EVT-DAY                   PIC ZZZ9.
006200     05  FILLER                        PIC X(03) VALUE SPACE.
006300     05  HSP-EVT-DEMAND                PIC ZZZ9.
006400     05  FILLER                        PIC X(03) VALUE SPACE.
006500     05  HSP-EVT-FF-START               PIC ZZZ9.
006600     05  FILLER                        PIC X(04) VALUE SPACE.
006700     05  HSP-EVT-BASEMENT-START         PIC ZZZ9.
006800     05  FILLER                        PIC X(05) VALUE SPACE.
006900     05  HSP-EVT-DID-TRANSFER           PIC X(03).
007000     05  FILLER                        PIC X(04) VALUE SPACE.
007100     05  HSP-EVT-FF-END                 PIC ZZZ9.
007200     05  FILLER                        PIC X(04) VALUE SPACE.
007300     05  HSP-EVT-BASEMENT-END           PIC ZZZ9.
007400     05  FILLER                        PIC X(05) VALUE SPACE.
007500     05  HSP-EVT-DAYS-TILL-REVIEW       PIC ZZZ9.
007600     05  FILLER                        PIC X(04) VALUE SPACE.
007700     05  HSP-EVT-ORDER-SIZE             PIC ZZZ9.
007800     05  HSP-EVT-ORDER-SIZE-NA REDEFINES
007900         HSP-EVT-ORDER-SIZE             PIC X(04).
008000     05  FILLER                        PIC X(04) VALUE SPACE.
008100     05  HSP-EVT-LEAD-TIME              PIC ZZZ9.
008200     05  HSP-EVT-LEAD-TIME-NA REDEFINES
008300         HSP-EVT-LEAD-TIME              PIC X(04).
008400     05  FILLER                        PIC X(46) VALUE SPACE.
008500*================================================================*
