000100*================================================================*
000200* PROGRAM NAME:    HSPROB
000300* ORIGINAL AUTHOR: R. D. CHIU
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/22/91  R. D. CHIU    CREATED FOR SUPPLY REVIEW SIMULATION
000900*                         PROJECT SS-0140 - CUMULATIVE LOOKUP OF
001000*                         OCCUPIED-ROOMS / LEAD-TIME / PER-ROOM
001100*                         CONSUMPTION DRAWS, CALLED FROM HSSIM.
001200* 09/10/94  R. D. CHIU    REQUEST SS-0307 - WIDENED CALLER'S
001300*                         TABLES TO 10 ROWS, NO CHANGE NEEDED
001400*                         HERE SINCE ROW COUNT IS PASSED.
001500* 11/09/95  D. W. PARKS   REQUEST SS-0268 - ADDED TRACE FIELDS
001600*                         FOR THE "NO ROW MATCHED" DIAGNOSTIC
001700*                         DISPLAY THAT PHARMACY ASKED FOR AFTER
001800*                         A BAD PROBABILITY CARD SLIPPED BY.
001900* 02/18/99  L. M. KOWALSKI  Y2K REVIEW - NO DATE FIELDS ON THIS
002000*                         PROGRAM, NO CHANGE REQUIRED.
002100* 06/14/01  J. P. VELEZ     REQUEST SS-0412 - REVIEWED AGAINST
002200*                         THE GARBLED-HISTORY-ARCHIVE DEFECT
002300*                         FOUND IN HSSIM; THIS PROGRAM NEVER
002400*                         TOUCHES THE HISTORY RECORD SO THE
002500*                         LOOKUP LOGIC NEEDED NO CHANGE.
002600*                         RESTRUCTURED 0000/1000 INTO A
002700*                         PERFORM...THRU RANGE WITH A GO TO
002800*                         ON THE EMPTY-TABLE PATH WHILE IN HERE,
002900*                         MATCHING HOW HSSIM WAS ALREADY FIXED
003000*                         UP FOR THIS TICKET.
003100*================================================================*
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.    HSPROB.
003400 AUTHOR.        R. D. CHIU.
003500 INSTALLATION.  DATA PROCESSING - PHARMACY SYSTEMS.
003600 DATE-WRITTEN.  03/22/91.
003700 DATE-COMPILED.
003800 SECURITY.      NON-CONFIDENTIAL.
003900*----------------------------------------------------------------*
004000* HSPROB IMPLEMENTS THE CUMULATIVE-PROBABILITY LOOKUP USED BY
004100* THE SUPPLY REVIEW SIMULATION DRIVER (HSSIM) FOR ALL THREE
004200* RANDOM DRAWS - OCCUPIED ROOMS, ORDER LEAD TIME, AND PER-ROOM
004300* CONSUMPTION.  HSSIM BUILDS THE UNIFORM DRAW AND PASSES IT
004400* TOGETHER WITH WHICHEVER TABLE APPLIES; THIS PROGRAM WALKS THE
004500* TABLE IN ROW ORDER ACCUMULATING PROBABILITY UNTIL THE RUNNING
004600* TOTAL PASSES THE DRAW, AND RETURNS THAT ROW'S OUTCOME VALUE.
004700* THE LAST ROW IS THE CATCH-ALL, SO A DRAW THAT ROUNDS UP TO
004800* 1.0000 STILL COMES BACK WITH A VALID OUTCOME.
004900*----------------------------------------------------------------*
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-3096.
005300 OBJECT-COMPUTER. IBM-3096.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600*----------------------------------------------------------------*
005700 DATA DIVISION.
005800 WORKING-STORAGE SECTION.
005900*----------------------------------------------------------------*
006000 01  WS-PROB-SWITCHES-SUBSCRIPTS.
006100     05  WS-ROW-IX                  PIC 9(02) COMP.
006200     05  WS-FOUND-SW                PIC X(01) VALUE 'N'.
006300         88  WS-ROW-FOUND                      VALUE 'Y'.
006400     05  WS-CUM-PROBABILITY         PIC 9(01)V9(04) COMP.
006500*----------------------------------------------------------------*
006600*    TRACE LINE FOR THE "NO ROW MATCHED" DIAGNOSTIC - SS-0268.
006700*    NORMALLY NEVER WRITTEN; THE CATCH-ALL ROW ALWAYS MATCHES
006800*    UNLESS THE CALLING PROGRAM PASSED A ROW COUNT OF ZERO.
006900*----------------------------------------------------------------*
007000 01  WS-TRACE-AREA.
007100     05  WS-TRACE-LINE              PIC X(40) VALUE SPACE.
007200 01  WS-TRACE-NUMERIC-VIEW REDEFINES WS-TRACE-AREA.
007300     05  WS-TRACE-ROW-COUNT-OUT     PIC ZZ9.
007400     05  FILLER                     PIC X(37).
007500*----------------------------------------------------------------*
007600*    DEBUG VIEW OF THE CUMULATIVE ACCUMULATOR - LEFT IN SINCE
007700*    PHARMACY STILL ASKS FOR IT WHEN A BATCH LOOKS SUSPECT.
007800*----------------------------------------------------------------*
007900 01  WS-CUM-PROBABILITY-GROUP.
008000     05  WS-CUM-PROBABILITY-PACKED  PIC 9(01)V9(04) COMP.
008100 01  WS-CUM-PROBABILITY-EDIT REDEFINES WS-CUM-PROBABILITY-GROUP.
008200     05  WS-CUM-PROBABILITY-EDITED  PIC 9.9999.
008300*----------------------------------------------------------------*
008400 01  WS-OUTCOME-WORK-GROUP.
008500     05  WS-OUTCOME-WORK            PIC 9(04) COMP.
008600 01  WS-OUTCOME-WORK-EDIT REDEFINES WS-OUTCOME-WORK-GROUP.
008700     05  WS-OUTCOME-WORK-EDITED     PIC ZZZ9.
008800*----------------------------------------------------------------*
008900 LINKAGE SECTION.
009000*----------------------------------------------------------------*
009100 01  LK-ROW-COUNT                   PIC 9(02).
009200 01  LK-DIST-TABLE.
009300     05  LK-DIST-ENTRY OCCURS 10 TIMES.
009400         10  LK-DIST-OUTCOME        PIC 9(04).
009500         10  LK-DIST-PROB           PIC 9V999.
009600 01  LK-UNIFORM-DRAW                PIC 9V9999.
009700 01  LK-OUTCOME-RESULT              PIC 9(04).
009800*================================================================*
009900 PROCEDURE DIVISION USING LK-ROW-COUNT, LK-DIST-TABLE,
010000     LK-UNIFORM-DRAW, LK-OUTCOME-RESULT.
010100*----------------------------------------------------------------*
010200 0000-MAIN-ROUTINE.
010300*----------------------------------------------------------------*
010400*    SS-0412 - PERFORMED AS A THRU RANGE SO THE EMPTY-TABLE
010500*    BRANCH BELOW CAN GO TO STRAIGHT PAST THE ROW SCAN INSTEAD
010600*    OF NESTING IT UNDER AN ELSE.
010700     PERFORM 1000-LOOKUP-OUTCOME THRU 1000-EXIT.
010800     GOBACK.
010900*----------------------------------------------------------------*
011000 1000-LOOKUP-OUTCOME.
011100*----------------------------------------------------------------*
011200     MOVE ZERO                      TO WS-CUM-PROBABILITY.
011300     MOVE 1                         TO WS-ROW-IX.
011400     MOVE 'N'                       TO WS-FOUND-SW.
011500     IF LK-ROW-COUNT = ZERO
011600         MOVE ZERO                  TO LK-OUTCOME-RESULT
011700         PERFORM 9900-NO-ROWS-TRACE
011800*        NOTHING TO SCAN - FALL OUT OF THE RANGE NOW.
011900         GO TO 1000-EXIT
012000     END-IF.
012100     MOVE LK-DIST-OUTCOME (LK-ROW-COUNT) TO LK-OUTCOME-RESULT.
012200     PERFORM 1100-SCAN-ONE-ROW
012300         UNTIL WS-ROW-IX > LK-ROW-COUNT
012400            OR WS-ROW-FOUND.
012500*----------------------------------------------------------------*
012600 1000-EXIT.
012700*----------------------------------------------------------------*
012800     EXIT.
012900*----------------------------------------------------------------*
013000 1100-SCAN-ONE-ROW.
013100*----------------------------------------------------------------*
013200     ADD LK-DIST-PROB (WS-ROW-IX)   TO WS-CUM-PROBABILITY.
013300     IF LK-UNIFORM-DRAW < WS-CUM-PROBABILITY
013400         MOVE LK-DIST-OUTCOME (WS-ROW-IX) TO LK-OUTCOME-RESULT
013500         MOVE 'Y'                   TO WS-FOUND-SW
013600     ELSE
013700         ADD 1                      TO WS-ROW-IX
013800     END-IF.
013900*----------------------------------------------------------------*
014000 9900-NO-ROWS-TRACE.
014100*----------------------------------------------------------------*
014200     MOVE LK-ROW-COUNT               TO WS-TRACE-ROW-COUNT-OUT.
014300     DISPLAY 'HSPROB - EMPTY DISTRIBUTION TABLE, ROW COUNT ',
014400         WS-TRACE-ROW-COUNT-OUT.
