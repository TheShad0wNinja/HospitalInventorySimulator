000100*================================================================*
000200* COPYBOOK:        HSHIST
000300* DESCRIPTION:      ARCHIVE RECORD FOR ONE COMPLETED BATCH OF
000400*                   THE HOSPITAL SUPPLY INVENTORY REVIEW
000500*                   SIMULATION - THE CONFIG SNAPSHOT, THE
000600*                   SIMULATION PARAMETERS, THE FULL RUN-1
000700*                   EVENT LOG, THE ELEVEN STATISTICS ROWS AND
000800*                   EVERY RUN'S SUMMARY TOTALS, WRITTEN TO
000900*                   HS-HISTORY-FILE AS ONE FIXED-LENGTH RECORD
001000*                   PER BATCH SUBMISSION.  RETRIEVAL IS BY
001100*                   RELATIVE RECORD NUMBER (HS-HIST-RRN) SINCE
001200*                   NO INDEXED ACCESS METHOD IS AVAILABLE ON
001300*                   THIS SHOP'S SEQUENTIAL-ONLY ARCHIVE VOLUME.
001400*
001500*                   THE EVENT-LOG TABLE HOLDS UP TO 370 DAYS
001600*                   (A YEAR PLUS A FEW DAYS' SLACK) AND THE
001700*                   RUN-TOTALS TABLE HOLDS UP TO 200 RUNS -
001800*                   BATCHES REQUESTING MORE THAN THAT STILL
001900*                   RUN AND STILL PRODUCE THE EVENT-LOG AND
002000*                   STATISTICS REPORTS, BUT THE HISTORY ARCHIVE
002100*                   KEEPS ONLY THE FIRST 370 DAYS / 200 RUNS OF
002200*                   DETAIL - SEE HSSIM PARAGRAPH 7000.
002300*
002400* MAINTENANCE LOG
002500* DATE      INIT  REQUEST    DESCRIPTION
002600* --------- ----  ---------  -----------------------------------
002700* 05/06/91  RDC   SS-0150    ORIGINAL COPYBOOK.
002800* 09/02/94  RDC   SS-0307    WIDENED EVENT-LOG TABLE FROM 31
002900*                            DAYS TO 370 DAYS.
003000* 11/04/95  DWP   SS-0268    ADDED RUN-TOTALS TABLE SO THE BATCH
003100*                            STATISTICS CAN BE RECOMPUTED FROM
003200*                            ARCHIVE WITHOUT RE-RUNNING.
003300* 02/17/99  LMK   SS-0390    Y2K - WIDENED HS-HIST-RUN-DATE FROM
003400*                            PIC 9(6) TO PIC 9(8) (CCYYMMDD).
003500* 04/09/01  TRO   SS-0412    CONFIRMED HS-HIST-EVENT-ROW'S OWN
003600*                            FIELD WIDTHS ARE CORRECT - HSSIM WAS
003700*                            MOVING THE WRONG SOURCE (THE WHOLE
003800*                            HS-EVENT-RECORD GROUP INSTEAD OF ITS
003900*                            ELEMENTARY ITEMS). NO LAYOUT CHANGE
004000*                            NEEDED HERE.
004100*================================================================*
004200 01  HS-HISTORY-RECORD.
004300*---------------------------------------------------------------*
004400*    WHEN THE BATCH WAS RUN.
004500*---------------------------------------------------------------*
004600     05  HS-HIST-RUN-DATE                  PIC 9(08).
004700     05  HS-HIST-RUN-TIME                  PIC 9(06).
004800*---------------------------------------------------------------*
004900*    SIMULATION-PARAMS SNAPSHOT.
005000*---------------------------------------------------------------*
005100     05  HS-HIST-SIMULATION-DAYS           PIC 9(04).
005200     05  HS-HIST-SIMULATION-RUNS           PIC 9(04).
005300*---------------------------------------------------------------*
005400*    CONFIG-SNAPSHOT.
005500*---------------------------------------------------------------*
005600     05  HS-HIST-REVIEW-TIME                PIC 9(04).
005700     05  HS-HIST-FF-MAX-CAPACITY             PIC 9(04).
005800     05  HS-HIST-FF-START-UNITS              PIC 9(04).
005900     05  HS-HIST-BASEMENT-MAX-CAPACITY       PIC 9(04).
006000     05  HS-HIST-BASEMENT-START-UNITS        PIC 9(04).
006100*---------------------------------------------------------------*
006200*    FULL RUN-1 DAY-BY-DAY EVENT LOG.
006300*---------------------------------------------------------------*
006400     05  HS-HIST-EVENT-ROW-COUNT            PIC 9(04).
006500     05  HS-HIST-EVENT-ROW OCCURS 370 TIMES.
006600         10  HS-HIST-EVT-DAY                PIC 9(04).
006700         10  HS-HIST-EVT-DEMAND             PIC 9(04).
006800         10  HS-HIST-EVT-FF-START            PIC 9(04).
006900         10  HS-HIST-EVT-BASEMENT-START      PIC 9(04).
007000         10  HS-HIST-EVT-DID-TRANSFER        PIC X(01).
007100         10  HS-HIST-EVT-FF-END              PIC 9(04).
007200         10  HS-HIST-EVT-BASEMENT-END        PIC 9(04).
007300         10  HS-HIST-EVT-DAYS-TILL-REVIEW    PIC 9(04).
007400         10  HS-HIST-EVT-ORDER-SIZE          PIC 9(04).
007500         10  HS-HIST-EVT-LEAD-TIME           PIC 9(04).
007600*---------------------------------------------------------------*
007700*    ELEVEN-ROW BATCH STATISTICS.
007800*---------------------------------------------------------------*
007900     05  HS-HIST-STAT-ROW OCCURS 11 TIMES.
008000         10  HS-HIST-STAT-LABEL              PIC X(40).
008100         10  HS-HIST-STAT-VALUE              PIC 9(06)V9(06).
008200*---------------------------------------------------------------*
008300*    EVERY RUN'S SUMMARY TOTALS, SO THE BATCH STATISTICS CAN BE
008400*    RECONSTRUCTED FROM THE ARCHIVE ALONE.
008500*---------------------------------------------------------------*
008600     05  HS-HIST-RUN-ROW-COUNT              PIC 9(04).
008700     05  HS-HIST-RUN-ROW OCCURS 200 TIMES.
008800         10  HS-HIST-RT-SHORTAGE-DAYS        PIC 9(04).
008900         10  HS-HIST-RT-SHORTAGE-AMOUNT      PIC 9(06).
009000         10  HS-HIST-RT-DEMAND               PIC 9(06).
009100         10  HS-HIST-RT-TRANSFERS            PIC 9(04).
009200         10  HS-HIST-RT-ORDERS               PIC 9(04).
009300         10  HS-HIST-RT-LEAD-TIME            PIC 9(06).
009400         10  HS-HIST-RT-ORDER-SIZE           PIC 9(06).
009500         10  HS-HIST-RT-AVG-ENDING-FF        PIC 9(04)V9(04).
009600         10  HS-HIST-RT-AVG-ENDING-BSMT      PIC 9(04)V9(04).
009700         10  HS-HIST-RT-AVG-DAILY-DEMAND     PIC 9(04)V9(04).
009800         10  HS-HIST-RT-AVG-LEAD-TIME        PIC 9(04)V9(04).
009900         10  HS-HIST-RT-AVG-ORDER-SIZE       PIC 9(04)V9(04).
010000     05  FILLER                              PIC X(40).
010100*================================================================*
