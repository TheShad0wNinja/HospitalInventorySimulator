000100*================================================================*
000200* COPYBOOK:        HSRUN
000300* DESCRIPTION:      ONE COMPLETED RUN'S TOTALS AND DAY-BY-DAY
000400*                   SERIES FOR THE HOSPITAL SUPPLY INVENTORY
000500*                   REVIEW SIMULATION.  HSSIM KEEPS ONE OF
000600*                   THESE PER RUN IN THE HS-RUN-TABLE (WORKING
000700*                   STORAGE) SO THE BATCH-LEVEL STATISTICS CAN
000800*                   WALK ALL SIMULATION-RUNS RESULTS AFTER THE
000900*                   LAST RUN FINISHES.
001000*
001100* MAINTENANCE LOG
001200* DATE      INIT  REQUEST    DESCRIPTION
001300* --------- ----  ---------  -----------------------------------
001400* 04/02/91  RDC   SS-0144    ORIGINAL COPYBOOK.
001500* 09/02/94  RDC   SS-0307    ADDED TOTAL-TRANSFERS - WAS BEING
001600*                            COUNTED IN WORKING-STORAGE ONLY AND
001700*                            LOST BETWEEN RUNS.
001800* 11/04/95  DWP   SS-0268    ADDED DELIVERY-DAYS PARALLEL TO
001900*                            ORDER-PLACEMENT-DAYS SO THE HISTORY
002000*                            ARCHIVE CAN SHOW LEAD TIME ACTUALS.
002100* 02/17/99  LMK   SS-0390    Y2K REVIEW - NO DATE FIELDS ON THIS
002200*                            RECORD, NO CHANGE REQUIRED.
002300* 03/02/01  JPV   SS-0399    ANNUAL Y2K RECERTIFICATION -
002400*                            RECONFIRMED NO DATE-SENSITIVE
002500*                            FIELDS ON THIS RECORD, NO
002600*                            CHANGE REQUIRED.
002700*================================================================*
002800 01  HS-RUN-SUMMARY.
002900     05  HS-RUN-TOTAL-DAYS                PIC 9(04).
003000*---------------------------------------------------------------*
003100*    END-OF-DAY SERIES, ONE ENTRY PER SIMULATED DAY.
003200*---------------------------------------------------------------*
003300     05  HS-RUN-FF-END-UNITS
003400             OCCURS 1 TO 9999 TIMES
003500             DEPENDING ON HS-RUN-TOTAL-DAYS
003600             PIC 9(04).
003700     05  HS-RUN-BASEMENT-END-UNITS
003800             OCCURS 1 TO 9999 TIMES
003900             DEPENDING ON HS-RUN-TOTAL-DAYS
004000             PIC 9(04).
004100     05  HS-RUN-DAILY-DEMAND-VALUES
004200             OCCURS 1 TO 9999 TIMES
004300             DEPENDING ON HS-RUN-TOTAL-DAYS
004400             PIC 9(04).
004500*---------------------------------------------------------------*
004600*    SHORTAGE AND DEMAND TOTALS ACROSS THE WHOLE RUN.
004700*---------------------------------------------------------------*
004800     05  HS-RUN-TOTAL-SHORTAGE-DAYS        PIC 9(04).
004900     05  HS-RUN-TOTAL-SHORTAGE-AMOUNT      PIC 9(06).
005000     05  HS-RUN-TOTAL-DEMAND               PIC 9(06).
005100     05  HS-RUN-TOTAL-TRANSFERS            PIC 9(04).
005200*---------------------------------------------------------------*
005300*    ORDER AND DELIVERY TOTALS ACROSS THE WHOLE RUN.
005400*---------------------------------------------------------------*
005500     05  HS-RUN-TOTAL-ORDERS               PIC 9(04).
005600     05  HS-RUN-TOTAL-LEAD-TIME            PIC 9(06).
005700     05  HS-RUN-TOTAL-ORDER-SIZE           PIC 9(06).
005800     05  HS-RUN-LEAD-TIMES
005900             OCCURS 1 TO 9999 TIMES
006000             DEPENDING ON HS-RUN-TOTAL-ORDERS
006100             PIC 9(04).
006200     05  HS-RUN-ORDER-PLACEMENT-DAYS
006300             OCCURS 1 TO 9999 TIMES
006400             DEPENDING ON HS-RUN-TOTAL-ORDERS
006500             PIC 9(04).
006600     05  HS-RUN-DELIVERY-DAYS
006700             OCCURS 1 TO 9999 TIMES
006800             DEPENDING ON HS-RUN-TOTAL-ORDERS
006900             PIC 9(04).
007000*---------------------------------------------------------------*
007100*    PER-RUN AVERAGES - SEE HSSIM PARAGRAPH 5000.
007200*---------------------------------------------------------------*
007300     05  HS-RUN-AVG-ENDING-FF              PIC 9(04)V9(04).
007400     05  HS-RUN-AVG-ENDING-BASEMENT        PIC 9(04)V9(04).
007500     05  HS-RUN-AVG-DAILY-DEMAND           PIC 9(04)V9(04).
007600     05  HS-RUN-AVG-LEAD-TIME              PIC 9(04)V9(04).
007700     05  HS-RUN-AVG-ORDER-SIZE             PIC 9(04)V9(04).
007800     05  FILLER                            PIC X(20).
007900*================================================================*
