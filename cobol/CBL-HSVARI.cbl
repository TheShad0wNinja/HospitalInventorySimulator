000100*================================================================*
000200* PROGRAM NAME:    HSVARI
000300* ORIGINAL AUTHOR: R. D. CHIU
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/19/91  R. D. CHIU    CREATED FOR SUPPLY REVIEW SIMULATION
000900*                         PROJECT SS-0146 - MEAN/VARIANCE/STD-DEV
001000*                         OVER A RUN'S WORTH OF PER-RUN AVERAGES,
001100*                         CALLED FROM HSSIM PARAGRAPH 6000.
001200* 09/12/94  R. D. CHIU    REQUEST SS-0307 - GUARD AGAINST N = 0
001300*                         SO A ONE-ROW PROBABILITY TABLE TEST
001400*                         BATCH DOESN'T ABEND ON THE DIVIDE.
001500* 11/10/95  D. W. PARKS   REQUEST SS-0268 - REPLACED THE BORROWED
001600*                         SQRT ROUTINE FROM THE PAYROLL LIBRARY
001700*                         WITH OUR OWN NEWTON ITERATION SINCE THE
001800*                         PAYROLL COPY ASSUMED COMP-3 AND OURS IS
001900*                         STRAIGHT COMP.
002000* 02/18/99  L. M. KOWALSKI  Y2K REVIEW - NO DATE FIELDS ON THIS
002100*                         PROGRAM, NO CHANGE REQUIRED.
002200* 03/04/99  L. M. KOWALSKI  REQUEST SS-0268 - CHANGED LK-N TO
002300*                         COMP TO MATCH HSSIM'S WS-BATCH-RUN-
002400*                         COUNT, WHICH DOUBLES AS THE OCCURS
002500*                         DEPENDING ON ITEM FOR THE CALLER'S
002600*                         AVERAGE TABLES.
002700* 06/14/01  J. P. VELEZ     REQUEST SS-0412 - REVIEWED AGAINST
002800*                         THE GARBLED-HISTORY-ARCHIVE DEFECT
002900*                         FOUND IN HSSIM; THIS PROGRAM NEVER
003000*                         TOUCHES THE HISTORY RECORD SO THE
003100*                         MEAN/VARIANCE MATH NEEDED NO CHANGE.
003200*                         RESTRUCTURED 1000-CALCULATE-MEAN INTO
003300*                         A PERFORM...THRU RANGE WITH A GO TO
003400*                         ON THE N=0 PATH WHILE IN HERE, SAME AS
003500*                         HSSIM AND HSPROB FOR THIS TICKET.
003600*================================================================*
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.    HSVARI.
003900 AUTHOR.        R. D. CHIU.
004000 INSTALLATION.  DATA PROCESSING - PHARMACY SYSTEMS.
004100 DATE-WRITTEN.  04/19/91.
004200 DATE-COMPILED.
004300 SECURITY.      NON-CONFIDENTIAL.
004400*----------------------------------------------------------------*
004500* HSVARI IS THE SHOP'S MEAN/VARIANCE/STANDARD-DEVIATION UTILITY
004600* FOR THE SUPPLY REVIEW SIMULATION BATCH STATISTICS.  GIVEN A
004700* TABLE OF UP TO 9999 PER-RUN AVERAGES AND HOW MANY OF THEM ARE
004800* IN USE, IT RETURNS THE MEAN, THE SAMPLE VARIANCE (N-1 DIVISOR)
004900* AND THE SAMPLE STANDARD DEVIATION.  WHEN FEWER THAN TWO VALUES
005000* ARE PASSED THE VARIANCE AND STANDARD DEVIATION COME BACK ZERO
005100* RATHER THAN DIVIDING BY ZERO.  THE SQUARE ROOT IS A TWENTY-PASS
005200* NEWTON ITERATION - THIS COMPILER HAS NO BUILT-IN SQRT.
005300*----------------------------------------------------------------*
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-3096.
005700 OBJECT-COMPUTER. IBM-3096.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000*----------------------------------------------------------------*
006100 DATA DIVISION.
006200 WORKING-STORAGE SECTION.
006300*----------------------------------------------------------------*
006400 01  WS-VARI-SWITCHES-SUBSCRIPTS.
006500     05  WS-IX                      PIC 9(04) COMP.
006600     05  WS-N-MINUS-1               PIC 9(04) COMP.
006700     05  WS-SQRT-ITER               PIC 9(02) COMP.
006800*----------------------------------------------------------------*
006900 01  WS-VARI-ACCUMULATORS.
007000     05  WS-SUM                     PIC 9(08)V9(06) COMP.
007100     05  WS-SUM-SQ-DIFF             PIC 9(08)V9(06) COMP.
007200     05  WS-DIFF                    PIC S9(04)V9(06) COMP.
007300     05  WS-SQRT-GUESS              PIC 9(06)V9(06) COMP.
007400     05  WS-SQRT-TEMP               PIC 9(06)V9(06) COMP.
007500*----------------------------------------------------------------*
007600*    DEBUG VIEW OF THE RUNNING SUM - LEFT IN FOR THE SAME REASON
007700*    AS THE TRACE FIELDS IN HSPROB, SEE THAT PROGRAM'S HEADER.
007800*----------------------------------------------------------------*
007900 01  WS-SUM-GROUP.
008000     05  WS-SUM-PACKED              PIC 9(08)V9(06) COMP.
008100 01  WS-SUM-EDIT REDEFINES WS-SUM-GROUP.
008200     05  WS-SUM-EDITED              PIC Z(07)9.999999.
008300*----------------------------------------------------------------*
008400 01  WS-N-GROUP.
008500     05  WS-N-PACKED                PIC 9(04) COMP.
008600 01  WS-N-EDIT REDEFINES WS-N-GROUP.
008700     05  WS-N-EDITED                PIC ZZZ9.
008800*----------------------------------------------------------------*
008900 01  WS-VARIANCE-GROUP.
009000     05  WS-VARIANCE-PACKED         PIC 9(06)V9(06) COMP.
009100 01  WS-VARIANCE-EDIT REDEFINES WS-VARIANCE-GROUP.
009200     05  WS-VARIANCE-EDITED         PIC Z(05)9.999999.
009300*----------------------------------------------------------------*
009400 LINKAGE SECTION.
009500*----------------------------------------------------------------*
009600 01  LK-N                           PIC 9(04) COMP.
009700 01  LK-VALUE-TABLE.
009800     05  LK-VALUE-ENTRY
009900             OCCURS 1 TO 9999 TIMES
010000             DEPENDING ON LK-N
010100             PIC 9(04)V9(04).
010200 01  LK-MEAN                        PIC 9(04)V9(04).
010300 01  LK-VARIANCE                    PIC 9(06)V9(06).
010400 01  LK-STD-DEV                     PIC 9(06)V9(06).
010500*================================================================*
010600 PROCEDURE DIVISION USING LK-N, LK-VALUE-TABLE, LK-MEAN,
010700     LK-VARIANCE, LK-STD-DEV.
010800*----------------------------------------------------------------*
010900 0000-MAIN-ROUTINE.
011000*----------------------------------------------------------------*
011100*    SS-0412 - 1000 NOW RUNS AS A THRU RANGE SO THE N=0 CASE
011200*    CAN GO TO STRAIGHT PAST THE SUMMATION LOOP BELOW.
011300     PERFORM 1000-CALCULATE-MEAN THRU 1000-EXIT.
011400     PERFORM 2000-CALCULATE-VARIANCE.
011500     GOBACK.
011600*----------------------------------------------------------------*
011700 1000-CALCULATE-MEAN.
011800*----------------------------------------------------------------*
011900     IF LK-N = ZERO
012000         MOVE ZERO                  TO LK-MEAN
012100         GO TO 1000-EXIT
012200     END-IF.
012300     MOVE ZERO                      TO WS-SUM.
012400     MOVE 1                         TO WS-IX.
012500     PERFORM 1100-SUM-ONE-VALUE
012600         UNTIL WS-IX > LK-N.
012700     DIVIDE WS-SUM BY LK-N GIVING LK-MEAN.
012800*----------------------------------------------------------------*
012900 1000-EXIT.
013000*----------------------------------------------------------------*
013100     EXIT.
013200*----------------------------------------------------------------*
013300 1100-SUM-ONE-VALUE.
013400*----------------------------------------------------------------*
013500     ADD LK-VALUE-ENTRY (WS-IX)     TO WS-SUM.
013600     ADD 1                          TO WS-IX.
013700*----------------------------------------------------------------*
013800 2000-CALCULATE-VARIANCE.
013900*----------------------------------------------------------------*
014000     IF LK-N <= 1
014100         MOVE ZERO                  TO LK-VARIANCE
014200         MOVE ZERO                  TO LK-STD-DEV
014300     ELSE
014400         MOVE ZERO                  TO WS-SUM-SQ-DIFF
014500         MOVE 1                     TO WS-IX
014600         PERFORM 2100-ACCUMULATE-SQ-DIFF
014700             UNTIL WS-IX > LK-N
014800         COMPUTE WS-N-MINUS-1 = LK-N - 1
014900         DIVIDE WS-SUM-SQ-DIFF BY WS-N-MINUS-1 GIVING LK-VARIANCE
015000         PERFORM 3000-SQUARE-ROOT-OF-VARIANCE
015100     END-IF.
015200*----------------------------------------------------------------*
015300 2100-ACCUMULATE-SQ-DIFF.
015400*----------------------------------------------------------------*
015500     COMPUTE WS-DIFF = LK-VALUE-ENTRY (WS-IX) - LK-MEAN.
015600     COMPUTE WS-SUM-SQ-DIFF ROUNDED =
015700         WS-SUM-SQ-DIFF + (WS-DIFF * WS-DIFF).
015800     ADD 1                          TO WS-IX.
015900*----------------------------------------------------------------*
016000 3000-SQUARE-ROOT-OF-VARIANCE.
016100*----------------------------------------------------------------*
016200     IF LK-VARIANCE = ZERO
016300         MOVE ZERO                  TO LK-STD-DEV
016400     ELSE
016500         MOVE LK-VARIANCE           TO WS-SQRT-GUESS
016600         MOVE 1                     TO WS-SQRT-ITER
016700         PERFORM 3100-SQRT-ITERATION
016800             UNTIL WS-SQRT-ITER > 20
016900         MOVE WS-SQRT-GUESS         TO LK-STD-DEV
017000     END-IF.
017100*----------------------------------------------------------------*
017200 3100-SQRT-ITERATION.
017300*----------------------------------------------------------------*
017400     DIVIDE LK-VARIANCE BY WS-SQRT-GUESS GIVING WS-SQRT-TEMP.
017500     COMPUTE WS-SQRT-GUESS ROUNDED =
017600         (WS-SQRT-GUESS + WS-SQRT-TEMP) / 2.
017700     ADD 1                          TO WS-SQRT-ITER.
017800
017900
