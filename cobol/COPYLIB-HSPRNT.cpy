000100*================================================================*
000200* COPYBOOK:        HSPRNT
000300* DESCRIPTION:      SHOP-STANDARD PRINTER-CONTROL BLOCK - PAGE
000400*                   AND LINE COUNTERS, SPACING SWITCH, AND THE
000500*                   RUN-DATE FIELDS USED TO STAMP REPORT
000600*                   HEADINGS.  SHARED BY THE EVENT-LOG AND
000700*                   STATISTICS REPORT WRITERS IN HSSIM.
000800*
000900* MAINTENANCE LOG
001000* DATE      INIT  REQUEST    DESCRIPTION
001100* --------- ----  ---------  -----------------------------------
001200* 03/11/91  RDC   SS-0140    ORIGINAL COPYBOOK, LIFTED FROM THE
001300*                            SHOP'S STANDARD PRINT-CONTROL BLOCK.
001400* 02/17/99  LMK   SS-0390    Y2K - WIDENED WS-CURRENT-YY FROM
001500*                            PIC 9(02) TO PIC 9(04).
001600* 03/02/01  JPV   SS-0399    ANNUAL Y2K RECERTIFICATION -
001700*                            RECONFIRMED THE WIDENED
001800*                            HS-CURRENT-YY IS CORRECT AND
001900*                            IN USE BY BOTH REPORT WRITERS,
002000*                            NO FURTHER CHANGE REQUIRED.
002100*================================================================*
002200 01  HS-PRINT-CONTROL.
002300     05  HS-LINE-SPACING                PIC 9(02)   VALUE 1.
002400     05  HS-LINE-COUNT                   PIC 9(03)   VALUE 999.
002500     05  HS-LINES-ON-PAGE                PIC 9(02)   VALUE 55.
002600     05  HS-PAGE-COUNT                   PIC 9(02)   VALUE 1.
002700*---------------------------------------------------------------*
002800*    TODAY'S DATE, MOVED ONCE AT OPEN TIME FOR REPORT HEADINGS.
002900*---------------------------------------------------------------*
003000     05  HS-CURRENT-DATE-DATA.
003100         10  HS-CURRENT-DATE.
003200             15  HS-CURRENT-YY            PIC 9(04).
003300             15  HS-CURRENT-MM            PIC 9(02).
003400             15  HS-CURRENT-DD            PIC 9(02).
003500         10  HS-CURRENT-TIME.
003600             15  HS-CURRENT-HH            PIC 9(02).
003700             15  HS-CURRENT-MIN           PIC 9(02).
003800             15  HS-CURRENT-SS            PIC 9(02).
003900             15  HS-CURRENT-MS            PIC 9(02).
004000     05  FILLER                           PIC X(20).
004100*================================================================*
