000100*================================================================*
000200* COPYBOOK:        HSCFG
000300* DESCRIPTION:      CONTROL-PARAMETER SNAPSHOT FOR ONE BATCH OF
000400*                   THE HOSPITAL SUPPLY INVENTORY REVIEW
000500*                   SIMULATION, PLUS THE THREE PROBABILITY
000600*                   TABLES (OCCUPIED ROOMS, ORDER LEAD TIME,
000700*                   PER-ROOM CONSUMPTION) THAT DRIVE THE DAILY
000800*                   RANDOM DRAWS. ONE RECORD PER BATCH.
000900*
001000* MAINTENANCE LOG
001100* DATE      INIT  REQUEST    DESCRIPTION
001200* --------- ----  ---------  -----------------------------------
001300* 03/11/91  RDC   SS-0140    ORIGINAL COPYBOOK.
001400* 07/22/92  RDC   SS-0201    ADDED BASEMENT-MAX-CAPACITY AND
001500*                            BASEMENT-START-UNITS - FIRST FLOOR
001600*                            ONLY WAS MODELED UNTIL THIS RELEASE.
001700* 11/04/95  DWP   SS-0268    WIDENED PROBABILITY TABLES FROM 5
001800*                            ROWS TO 10 ROWS - PHARMACY WANTS
001900*                            ROOM TO ADD OUTCOME VALUES WITHOUT
002000*                            A RECOMPILE.
002100* 02/17/99  LMK   SS-0390    Y2K REVIEW - NO DATE FIELDS ON THIS
002200*                            CARD, NO CHANGE REQUIRED.
002300* 03/02/01  JPV   SS-0399    ANNUAL Y2K RECERTIFICATION -
002400*                            RECONFIRMED NO DATE-SENSITIVE
002500*                            FIELDS ON THIS CARD, NO CHANGE
002600*                            REQUIRED.
002700*  04/09/01  TRO   SS-0412    HSSIM FD HS-CONFIG-FILE WAS STILL
002800*                             DESCRIBED AS PIC X(80), SO THE
002900*                             LEAD-TIME AND CONSUME TABLES BELOW
003000*                             (THEY START PAST BYTE 80) NEVER
003100*                             LOADED OFF A REAL CONFIG DECK.
003200*                             HSSIM NOW COPIES THIS LAYOUT
003300*                             STRAIGHT INTO THE FD, NO CHANGE
003400*                             NEEDED TO THIS COPYBOOK ITSELF.
003500*================================================================*
003600 01  HS-CONFIG-RECORD.
003700*---------------------------------------------------------------*
003800*    DAYS BETWEEN BASEMENT REPLENISHMENT REVIEWS.
003900*---------------------------------------------------------------*
004000     05  HS-CFG-REVIEW-TIME              PIC 9(04).
004100*---------------------------------------------------------------*
004200*    FIRST FLOOR WORKING-STOCK CAPACITY AND OPENING BALANCE.
004300*---------------------------------------------------------------*
004400     05  HS-CFG-FF-MAX-CAPACITY          PIC 9(04).
004500     05  HS-CFG-FF-START-UNITS           PIC 9(04).
004600*---------------------------------------------------------------*
004700*    BASEMENT BACKSTOCK CAPACITY AND OPENING BALANCE.
004800*---------------------------------------------------------------*
004900     05  HS-CFG-BASEMENT-MAX-CAPACITY    PIC 9(04).
005000     05  HS-CFG-BASEMENT-START-UNITS     PIC 9(04).
005100*---------------------------------------------------------------*
005200*    OCCUPIED-ROOMS DISTRIBUTION - DEFAULT
005300*    {1:.100 2:.150 3:.350 4:.200 5:.200}.
005400*---------------------------------------------------------------*
005500     05  HS-CFG-OCC-ROW-COUNT            PIC 9(02).
005600     05  HS-CFG-OCC-TABLE.
005700         10  HS-CFG-OCC-ENTRY OCCURS 10 TIMES.
005800             15  HS-CFG-OCC-OUTCOME      PIC 9(04).
005900             15  HS-CFG-OCC-PROB         PIC 9V999.
006000*---------------------------------------------------------------*
006100*    ORDER-LEAD-TIME DISTRIBUTION - DEFAULT
006200*    {1:.350 2:.350 3:.300}.
006300*---------------------------------------------------------------*
006400     05  HS-CFG-LEAD-ROW-COUNT           PIC 9(02).
006500     05  HS-CFG-LEAD-TABLE.
006600         10  HS-CFG-LEAD-ENTRY OCCURS 10 TIMES.
006700             15  HS-CFG-LEAD-OUTCOME     PIC 9(04).
006800             15  HS-CFG-LEAD-PROB        PIC 9V999.
006900*---------------------------------------------------------------*
007000*    ROOM-CONSUMPTION DISTRIBUTION - DEFAULT {1:.700 2:.300}.
007100*---------------------------------------------------------------*
007200     05  HS-CFG-CONSUME-ROW-COUNT        PIC 9(02).
007300     05  HS-CFG-CONSUME-TABLE.
007400         10  HS-CFG-CONSUME-ENTRY OCCURS 10 TIMES.
007500             15  HS-CFG-CONSUME-OUTCOME  PIC 9(04).
007600             15  HS-CFG-CONSUME-PROB     PIC 9V999.
007700     05  FILLER                          PIC X(30).
007800*================================================================*
